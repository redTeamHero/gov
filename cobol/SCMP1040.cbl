000100******************************************************************
000200* PROGRAM: SCMP1040                                             *
000300* Author: ANDRE RAFFUL                                          *
000400* Installation: COMPRAS DE MERCADO LTDA - CONTRATOS GOVERNAMEN- *
000500*               TAIS                                            *
000600* Purpose: MESCLA A DECISAO DO MOTOR DETERMINISTICO (SCMP1000)   *
000700*          COM O PARECER DO CONSULTOR EXTERNO E RESOLVE A        *
000800*          DECISAO FINAL DA COTACAO (BID/HOLD/SKIP)             *
000900* Security: USO INTERNO - CONTRATOS GOVERNAMENTAIS              *
001000*----------------------------------------------------------------
001100*    Alteracoes:
001200*    30/09/1990 - M.STANDIFER - RCH-0091 - CRIACAO DA ROTINA DE   RCH-0091
001300*                 CONSOLIDACAO DE PARECERES PARA A LISTA DE       RCH-0091
001400*                 COMPRAS (NEGOCIACAO ENTRE COMPRADOR E APROVADOR)RCH-0091
001500*    14/03/1996 - R.FEALY     - RCH-0233 - PASSOU A GRAVAR O      RCH-0233
001600*                 MOTIVO DA DECISAO JUNTO COM O CODIGO FINAL.     RCH-0233
001700*    19/01/1999 - T.ABRANTES  - RCH-0511 - VIRADA DO ANO 2000:    RCH-0511
001800*                 SEM CAMPOS DE DATA NESTA ROTINA - SEM IMPACTO.  RCH-0511
001900*    09/06/2024 - A.RAFFUL    - RCH-1201 - REESCRITA PARA O NOVO  RCH-1201
002000*                 MODULO DE ANALISE DE PROPOSTAS RFQ; O "APROVADORRCH-1201
002100*                 PASSA A SER O PARECER DO CONSULTOR EXTERNO E O  RCH-1201
002200*                 "MOTOR" PASSA A SER A RECOMENDACAO CALCULADA    RCH-1201
002300*                 PELO SCMP1000 A PARTIR DO SCORE DE VIABILIDADE. RCH-1201
002400*    21/06/2024 - A.RAFFUL    - RCH-1210 - CONTADORES E CODIGO DE RCH-1210
002500*                 RECOMENDACAO DEVOLVIDOS AO NIVEL 77 PADRAO DO   RCH-1210
002600*                 DEPARTAMENTO; AS VISOES EM TABELA DE CARACTERES,RCH-1210
002700*                 QUE NAO ERAM USADAS, FORAM TROCADAS POR VISOES  RCH-1210
002800*                 X SIMPLES DE COMPATIBILIDADE (MESMO PADRAO DO   RCH-1210
002900*                 SCMP1030/SCMP1050).                             RCH-1210
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200*-----------------------------------------------------------------
003300 PROGRAM-ID.    SCMP1040.
003400 AUTHOR.        ANDRE RAFFUL.
003500 INSTALLATION.  COMPRAS DE MERCADO LTDA.
003600 DATE-WRITTEN.  30 SEP 1990.
003700 DATE-COMPILED.
003800 SECURITY.      USO INTERNO - CONTRATOS GOVERNAMENTAIS.
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*-----------------------------------------------------------------
004600 DATA DIVISION.
004700*-----------------------------------------------------------------
004800 WORKING-STORAGE SECTION.
004900*-----------------------------------------------------------------
005000*    CONTADORES E CODIGO DE RECOMENDACAO - PADRAO 77 (RCH-1210);
005100*    AS VISOES X SAO MANTIDAS PARA COMPATIBILIDADE COM UMA FUTURA
005200*    ROTINA DE TRACE (MESMO PADRAO DO SCMP1030/SCMP1050)
005300 77  WS-CONTA-SKIP                     PIC 9(02) COMP.
005400 77  WS-CONTA-SKIP-X REDEFINES WS-CONTA-SKIP
005500                                       PIC X(02).
005600 77  WS-CONTA-HOLD                     PIC 9(02) COMP.
005700 77  WS-CONTA-HOLD-X REDEFINES WS-CONTA-HOLD
005800                                       PIC X(02).
005900 77  WS-RECOMENDACAO-COD               PIC X(05) VALUE SPACES.
006000     88  WS-REC-COD-BID                VALUE "BID  ".
006100     88  WS-REC-COD-HOLD               VALUE "HOLD ".
006200     88  WS-REC-COD-SKIP               VALUE "SKIP ".
006300*    VISAO DE COMPATIBILIDADE COM ROTINAS ANTIGAS DE 3 CARACTERES
006400*    (MESMO PADRAO DO SCMP1050)
006500 77  WS-RECOMENDACAO-COD-3CHAR REDEFINES WS-RECOMENDACAO-COD
006600                                       PIC X(03).
006700*-----------------------------------------------------------------
006800 LINKAGE SECTION.
006900*-----------------------------------------------------------------
007000 COPY MERGE01.
007100*-----------------------------------------------------------------
007200* MERGE-COMPLIANCE-BLOCKER  = FLAG DE CLAUSULA IMPEDITIVA (RFQ)
007300* MERGE-RECOMENDACAO-MOTOR  = TEXTO DA RECOMENDACAO DO SCMP1000
007400*                             (BID / BID WITH CAUTION / SKIP)
007500* MERGE-DECISAO-CONSULTOR   = PARECER EXTERNO JA RESOLVIDO EM
007600*                             BID/HOLD/SKIP (RFQ-ADVISORY-DECISION)
007700* MERGE-DECISAO-FINAL       = SAIDA: DECISAO FINAL DA COTACAO
007800* MERGE-MOTIVO              = SAIDA: MOTIVO DA DECISAO FINAL
007900*-----------------------------------------------------------------
008000*-----------------------------------------------------------------
008100 PROCEDURE DIVISION USING MERGE-PARAMETRO.
008200*-----------------------------------------------------------------
008300 P100-INICIALIZA.
008400
008500     MOVE SPACES                       TO WS-RECOMENDACAO-COD.
008600     PERFORM P200-NORMALIZA-MOTOR THRU P200-FIM.
008700     PERFORM P300-DECIDE THRU P300-FIM.
008800     GOBACK.
008900*-----------------------------------------------------------------
009000 P200-NORMALIZA-MOTOR.
009100*
009200*    O TEXTO DA RECOMENDACAO DO MOTOR (EX.: "BID WITH CAUTION")
009300*    E REDUZIDO A UM CODIGO DE 3 LETRAS PELA PRESENCA DAS
009400*    PALAVRAS-CHAVE "SKIP" OU "HOLD"; NA AUSENCIA DE AMBAS O
009500*    CODIGO E BID.
009600*
009700     MOVE ZERO                         TO WS-CONTA-SKIP
009800                                           WS-CONTA-HOLD.
009900
010000     INSPECT MERGE-RECOMENDACAO-MOTOR
010100             TALLYING WS-CONTA-SKIP FOR ALL "SKIP".
010200
010300     INSPECT MERGE-RECOMENDACAO-MOTOR
010400             TALLYING WS-CONTA-HOLD FOR ALL "HOLD".
010500
010600     IF WS-CONTA-SKIP IS GREATER THAN ZERO
010700         SET WS-REC-COD-SKIP           TO TRUE
010800     ELSE
010900         IF WS-CONTA-HOLD IS GREATER THAN ZERO
011000             SET WS-REC-COD-HOLD       TO TRUE
011100         ELSE
011200             SET WS-REC-COD-BID        TO TRUE
011300         END-IF
011400     END-IF.
011500*
011600 P200-FIM.
011700*-----------------------------------------------------------------
011800 P300-DECIDE.
011900*
012000     IF MERGE-BLOCKER-SIM
012100         MOVE "SKIP "                  TO MERGE-DECISAO-FINAL
012200         MOVE "COMPLIANCE BLOCKER DETECTED"
012300                                        TO MERGE-MOTIVO
012400     ELSE
012500         IF WS-REC-COD-SKIP
012600            AND MERGE-DECISAO-CONSULTOR = "HOLD "
012700             MOVE "HOLD "               TO MERGE-DECISAO-FINAL
012800             MOVE "ADVISORY OUTCOME"    TO MERGE-MOTIVO
012900         ELSE
013000             MOVE WS-RECOMENDACAO-COD   TO MERGE-DECISAO-FINAL
013100             MOVE "ENGINE-DETERMINED OUTCOME"
013200                                        TO MERGE-MOTIVO
013300         END-IF
013400     END-IF.
013500*
013600 P300-FIM.
013700 END PROGRAM SCMP1040.
