000100******************************************************************
000200* PROGRAM: SCMP1000                                             *
000300* Author: ANDRE RAFFUL                                          *
000400* Installation: COMPRAS DE MERCADO LTDA - CONTRATOS GOVERNAMEN- *
000500*               TAIS                                            *
000600* Purpose: BATCH PRINCIPAL DE ANALISE DE COTACOES (RFQ) DE       *
000700*          CONTRATOS GOVERNAMENTAIS. LE OS FATOS DA SOLICITACAO  *
000800*          JA PRE-EXTRAIDOS, CALCULA INTELIGENCIA DE PRECO E     *
000900*          SCORE DE VIABILIDADE, MONTA ACOES E RISCOS, RESOLVE A *
001000*          DECISAO FINAL, VALIDA FORNECEDORES CONTRA QPL/QML E   *
001100*          EMITE COTACAO E CERTIFICADO DE RASTREABILIDADE POR    *
001200*          REGISTRO DE PRECO ADJUDICADO                          *
001300* Security: USO INTERNO - CONTRATOS GOVERNAMENTAIS              *
001400*----------------------------------------------------------------
001500*    Alteracoes:
001600*    03/03/1989 - M.STANDIFER - RCH-0040 - CRIACAO DO BATCH DE    RCH-0040
001700*                 ANALISE DE PEDIDOS DE COMPRA DE MERCADO.        RCH-0040
001800*    19/07/1992 - L.CARVALHO  - RCH-0118 - INCLUIDO O CASAMENTO   RCH-0118
001900*                 DE REGISTROS DE FORNECEDOR POR NUMERO DO        RCH-0118
002000*                 PEDIDO (MERGE POR CHAVE, SEM SORT).             RCH-0118
002100*    14/03/1996 - R.FEALY     - RCH-0233 - PASSOU A ACUMULAR      RCH-0233
002200*                 TOTAIS DE CONTROLE POR RECOMENDACAO.            RCH-0233
002300*    09/09/1998 - S.NAKAMURA  - RCH-0455 - EMISSAO DE COTACAO E   RCH-0455
002400*                 CERTIFICADO DE RASTREABILIDADE POR REGISTRO DE  RCH-0455
002500*                 PRECO ADJUDICADO.                               RCH-0455
002600*    22/01/1999 - T.ABRANTES  - RCH-0511 - VIRADA DO ANO 2000:    RCH-0511
002700*                 REVISADAS TODAS AS COMPARACOES DE CHAVE; NAO HA RCH-0511
002800*                 CAMPOS DE DATA COM ANO DE 2 DIGITOS NESTE BATCH.RCH-0511
002900*    02/06/2024 - A.RAFFUL    - RCH-1190 - REESCRITA COMPLETA DO  RCH-1190
003000*                 BATCH PARA O NOVO MODULO DE ANALISE DE          RCH-1190
003100*                 PROPOSTAS RFQ (DIBBS); SUBSTITUIU O ANTIGO      RCH-1190
003200*                 BATCH DE COMPRA DE MERCADO NO MESMO DDNAME.     RCH-1190
003300*    14/06/2024 - A.RAFFUL    - RCH-1204 - INCLUIDAS AS FLAGS DE  RCH-1204
003400*                 ADERENCIA A CLAUSULAS (COMPLIANCE) NO SCORE, NASRCH-1204
003500*                 ACOES E NOS RISCOS.                             RCH-1204
003600*    09/06/2024 - A.RAFFUL    - RCH-1197/98/99/1201/02 - LIGACAO  RCH-1197
003700*                 COM OS NOVOS SUBPROGRAMAS DE CHECKLIST, HOLD,   RCH-1197
003800*                 DECISAO, QPL E DOCUMENTOS (SCMP1020 A SCMP1060).RCH-1197
003900*    20/06/2024 - A.RAFFUL    - RCH-1205 - AREA DE WORKING-       RCH-1205
004000*                 STORAGE REVISADA PELA QUALIDADE DE CODIGO:      RCH-1205
004100*                 CAMPOS DE STATUS DE ARQUIVO, CHAVES DE FIM-DE-  RCH-1205
004200*                 ARQUIVO, SUBSCRITOS E CONTADORES VOLTARAM AO    RCH-1205
004300*                 NIVEL 77 PADRAO DO DEPARTAMENTO (ESTAVAM         RCH-1205
004400*                 INDEVIDAMENTE AGRUPADOS SOB NIVEIS 01).          RCH-1205
004500*    20/06/2024 - A.RAFFUL    - RCH-1207 - REMOVIDO USO DE COMP-3 RCH-1207
004600*                 EM WS-VOLATILIDADE (CAMPO NUNCA DEVERIA TER SIDORCH-1207
004700*                 EMPACOTADO; ESTE DEPARTAMENTO NAO USA COMP-3).  RCH-1207
004800*    21/06/2024 - A.RAFFUL    - RCH-1215 - WS-LINHA-IMPRESSAO     RCH-1215
004900*                 GANHOU UM FILLER DE PADDING, NO MESMO PADRAO     RCH-1215
005000*                 DOS DEMAIS GRUPOS 01 DA ROTINA.                  RCH-1215
005100*    22/06/2024 - A.RAFFUL    - RCH-1217 - CORRIGIDAS AS LINHAS DE RCH-1217
005200*                 SNAPSHOT, DE HOLD E DE VALIDACAO QPL, QUE VINHAM RCH-1217
005300*                 SENDO CORTADAS NO PRIMEIRO ESPACO DOS CAMPOS DE  RCH-1217
005400*                 TEXTO LIVRE (STRING ... DELIMITED BY SPACE PARA  RCH-1217
005500*                 CAMPOS COM ESPACOS INTERNOS, COMO ENTREGA,       RCH-1217
005600*                 SET-ASIDE, INSPECAO, COMPRADOR E RAZAO SOCIAL DO RCH-1217
005700*                 FORNECEDOR); OS CAMPOS PASSAM A SER MEDIDOS PELA RCH-1217
005800*                 DIREITA E CONCATENADOS POR TAMANHO.              RCH-1217
005900******************************************************************
006000 IDENTIFICATION DIVISION.
006100*-----------------------------------------------------------------
006200 PROGRAM-ID.    SCMP1000.
006300 AUTHOR.        ANDRE RAFFUL.
006400 INSTALLATION.  COMPRAS DE MERCADO LTDA.
006500 DATE-WRITTEN.  03 MAR 1989.
006600 DATE-COMPILED.
006700 SECURITY.      USO INTERNO - CONTRATOS GOVERNAMENTAIS.
006800*-----------------------------------------------------------------
006900 ENVIRONMENT DIVISION.
007000*-----------------------------------------------------------------
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400*-----------------------------------------------------------------
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT RFQ-INPUT-FILE     ASSIGN TO RFQIN
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS  IS WS-RFQIN-STATUS.
008000     SELECT SUPPLIER-INPUT-FILE ASSIGN TO SUPIN
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS  IS WS-SUPIN-STATUS.
008300     SELECT PRICING-INPUT-FILE ASSIGN TO PRCIN
008400            ORGANIZATION IS SEQUENTIAL
008500            FILE STATUS  IS WS-PRCIN-STATUS.
008600     SELECT ANALYSIS-OUTPUT-FILE ASSIGN TO ANLOUT
008700            ORGANIZATION IS SEQUENTIAL
008800            FILE STATUS  IS WS-ANLOUT-STATUS.
008900     SELECT REPORT-OUTPUT-FILE ASSIGN TO RPTOUT
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS WS-RPTOUT-STATUS.
009200*-----------------------------------------------------------------
009300 DATA DIVISION.
009400*-----------------------------------------------------------------
009500 FILE SECTION.
009600*-----------------------------------------------------------------
009700 FD  RFQ-INPUT-FILE
009800     LABEL RECORDS ARE STANDARD.
009900     COPY RFQIN01.
010000*-----------------------------------------------------------------
010100 FD  SUPPLIER-INPUT-FILE
010200     LABEL RECORDS ARE STANDARD.
010300     COPY SUPIN01.
010400*-----------------------------------------------------------------
010500 FD  PRICING-INPUT-FILE
010600     LABEL RECORDS ARE STANDARD.
010700     COPY PRCIN01.
010800*-----------------------------------------------------------------
010900 FD  ANALYSIS-OUTPUT-FILE
011000     LABEL RECORDS ARE STANDARD.
011100     COPY ANLOUT1.
011200*-----------------------------------------------------------------
011300 FD  REPORT-OUTPUT-FILE
011400     LABEL RECORDS ARE STANDARD.
011500     COPY RPTLIN1.
011600*-----------------------------------------------------------------
011700 WORKING-STORAGE SECTION.
011800*-----------------------------------------------------------------
011900*    STATUS DE ARQUIVO - PADRAO 77 DO DEPARTAMENTO (RCH-1205)
012000*-----------------------------------------------------------------
012100 77  WS-RFQIN-STATUS                PIC X(02) VALUE "00".
012200     88  RFQIN-OK                   VALUE "00".
012300     88  RFQIN-FIM                  VALUE "10".
012400 77  WS-SUPIN-STATUS                PIC X(02) VALUE "00".
012500     88  SUPIN-OK                   VALUE "00".
012600     88  SUPIN-FIM                  VALUE "10".
012700 77  WS-PRCIN-STATUS                PIC X(02) VALUE "00".
012800     88  PRCIN-OK                   VALUE "00".
012900     88  PRCIN-FIM                  VALUE "10".
013000 77  WS-ANLOUT-STATUS               PIC X(02) VALUE "00".
013100     88  ANLOUT-OK                  VALUE "00".
013200 77  WS-RPTOUT-STATUS               PIC X(02) VALUE "00".
013300     88  RPTOUT-OK                  VALUE "00".
013400*-----------------------------------------------------------------
013500*    CHAVES DE FIM-DE-ARQUIVO E DE COMPARACAO PARA O CASAMENTO
013600*    DE FORNECEDOR/PRECO POR NUMERO DO PEDIDO (RCH-0118/RCH-1205)
013700*-----------------------------------------------------------------
013800 77  WS-RFQ-EOF-SW                  PIC X(01) VALUE "N".
013900     88  RFQ-EOF                    VALUE "Y".
014000 77  WS-SUP-EOF-SW                  PIC X(01) VALUE "N".
014100     88  SUP-EOF                    VALUE "Y".
014200 77  WS-PRC-EOF-SW                  PIC X(01) VALUE "N".
014300     88  PRC-EOF                    VALUE "Y".
014400 77  WS-CHAVE-RFQ-ATUAL             PIC X(20).
014500*-----------------------------------------------------------------
014600*    SUBSCRITOS E CONTADORES DE USO GERAL - PADRAO 77 (RCH-1205)
014700*-----------------------------------------------------------------
014800 77  WS-SUBS-PRECO                  PIC 9(02) COMP.
014900 77  WS-ACOES-CONT                  PIC 9(02) COMP.
015000 77  WS-RISCOS-CONT                 PIC 9(02) COMP.
015100*-----------------------------------------------------------------
015200*    AREA GENERICA PARA MEDIR PELA DIREITA OS CAMPOS DE TEXTO
015300*    LIVRE COM ESPACOS INTERNOS ANTES DE UM STRING, SEM USAR
015400*    FUNCTION TRIM (RCH-1217)
015500*-----------------------------------------------------------------
015600 77  WS-CAMPO-GENERICO              PIC X(30).
015700 77  WS-TAM-CAMPO                   PIC 9(02) COMP.
015800*-----------------------------------------------------------------
015900*    TOTAIS DE CONTROLE - IMPRESSOS AO FINAL DO ARQUIVO (RCH-0233)
016000*    NIVEL 77 PADRAO DO DEPARTAMENTO (RCH-1205); WS-TOT-EDITADO
016100*    FICOU NO GRUPO WS-CAMPOS-EDITADOS, ABAIXO
016200*-----------------------------------------------------------------
016300 77  WS-TOT-RFQ-LIDAS               PIC 9(05) COMP.
016400 77  WS-TOT-BID                     PIC 9(05) COMP.
016500 77  WS-TOT-CAUTION                 PIC 9(05) COMP.
016600 77  WS-TOT-SKIP                    PIC 9(05) COMP.
016700 77  WS-TOT-FORN-PASS               PIC 9(05) COMP.
016800 77  WS-TOT-FORN-FAIL               PIC 9(05) COMP.
016900 77  WS-TOT-FORN-COND               PIC 9(05) COMP.
017000 77  WS-TOT-COTACOES                PIC 9(05) COMP.
017100*-----------------------------------------------------------------
017200*    AREAS DE TRABALHO DA ANALISE DE PRECO E SCORE (RCH-1190)
017300*-----------------------------------------------------------------
017400 01  WS-AREA-PRECOS.
017500     05  WS-PRECO-MIN               PIC S9(07)V99.
017600     05  WS-PRECO-MAX               PIC S9(07)V99.
017700     05  WS-PRECO-RECENTE           PIC S9(07)V99.
017800     05  WS-VOLATILIDADE            PIC S9(01)V9(04).
017900     05  WS-VOLATILIDADE-R REDEFINES WS-VOLATILIDADE
018000                                    PIC S9(05).
018100     05  FILLER                     PIC X(05).
018200*-----------------------------------------------------------------
018300 01  WS-AREA-SCORE.
018400     05  WS-SCORE                   PIC S9(05) COMP.
018500     05  WS-SCORE-EDITADO           PIC ZZ9.
018600     05  WS-RECOMENDACAO            PIC X(16).
018700     05  FILLER                     PIC X(05).
018800*-----------------------------------------------------------------
018900*    LISTA DE ACOES OBRIGATORIAS (MAXIMO 2 FIXAS + 6 CONDICIONAIS);
019000*    O CONTADOR WS-ACOES-CONT FICOU NO NIVEL 77 ACIMA (RCH-1205)
019100*-----------------------------------------------------------------
019200 01  WS-ACOES-TABELA.
019300     05  WS-ACAO OCCURS 8 TIMES     PIC X(70).
019400     05  FILLER                     PIC X(05).
019500*-----------------------------------------------------------------
019600*    LISTA DE RISCOS (MAXIMO 7 CONDICIONAIS); O CONTADOR
019700*    WS-RISCOS-CONT FICOU NO NIVEL 77 ACIMA (RCH-1205)
019800*-----------------------------------------------------------------
019900 01  WS-RISCOS-TABELA.
020000     05  WS-RISCO OCCURS 7 TIMES    PIC X(70).
020100     05  FILLER                     PIC X(05).
020200*-----------------------------------------------------------------
020300*    RESULTADO DA DECISAO FINAL DA COTACAO (RCH-1201)
020400*-----------------------------------------------------------------
020500 01  WS-AREA-DECISAO.
020600     05  WS-DECISAO-FINAL           PIC X(05).
020700         88  WS-DECISAO-BID         VALUE "BID  ".
020800         88  WS-DECISAO-HOLD        VALUE "HOLD ".
020900         88  WS-DECISAO-SKIP        VALUE "SKIP ".
021000     05  WS-DECISAO-MOTIVO          PIC X(40).
021100     05  FILLER                     PIC X(05).
021200*-----------------------------------------------------------------
021300*    STATUS QPL DA COTACAO (PRIMEIRO FORNECEDOR CASADO - RCH-1199)
021400*-----------------------------------------------------------------
021500 01  WS-AREA-FORNECEDOR.
021600     05  WS-QPL-STATUS-COTACAO      PIC X(12).
021700     05  WS-QPL-JA-CAPTURADO        PIC X(01) VALUE "N".
021800         88  QPL-JA-CAPTURADO       VALUE "Y".
021900     05  FILLER                     PIC X(05).
022000*-----------------------------------------------------------------
022100*    LINHA DE IMPRESSAO E CAMPOS EDITADOS COMUNS AO RELATORIO
022200*-----------------------------------------------------------------
022300 01  WS-LINHA-IMPRESSAO.
022400     05  WS-LINHA-IMPRESSAO-TEXTO   PIC X(130).
022500     05  FILLER                     PIC X(02).
022600 01  WS-CAMPOS-EDITADOS.
022700     05  WS-QTDE-EDITADA            PIC ZZZZZZ9.
022800     05  WS-MONEY-EDITADO           PIC $$$,$$$,$$9.99.
022900     05  WS-TOT-EDITADO             PIC ZZZZ9.
023000     05  FILLER                     PIC X(05).
023100*-----------------------------------------------------------------
023200*    AREAS DE INTERFACE COM OS SUBPROGRAMAS (RCH-1197 A RCH-1202)
023300*-----------------------------------------------------------------
023400 01  WS-AREA-ARREDONDAMENTO.
023500     05  WS-ARR-ENTRADA             PIC S9(09)V9(04).
023600     05  WS-ARR-SAIDA               PIC S9(07)V99.
023700     05  FILLER                     PIC X(05).
023800*-----------------------------------------------------------------
023900 COPY CKLST01   REPLACING CKLST-PARAMETRO   BY WS-CKLST-AREA.
024000 COPY HOLDCK01  REPLACING HOLDCK-PARAMETRO  BY WS-HOLDCK-AREA.
024100 COPY QPLRES01  REPLACING QPLRES-PARAMETRO  BY WS-QPLRES-AREA.
024200 COPY DOCGN01   REPLACING DOCGN-PARAMETRO   BY WS-DOCGN-AREA.
024300 COPY MERGE01   REPLACING MERGE-PARAMETRO   BY WS-MERGE-AREA.
024400*-----------------------------------------------------------------
024500*-----------------------------------------------------------------
024600*    LITERAIS DE DEFAULT (RCH-1190)
024700*-----------------------------------------------------------------
024800 01  WS-LITERAIS-DEFAULT.
024900     05  FILLER PIC X(20) VALUE "RFQ-UNKNOWN".
025000     05  FILLER PIC X(16) VALUE "UNKNOWN".
025100     05  FILLER PIC X(30) VALUE "0 DAYS ARO".
025200     05  FILLER PIC X(30) VALUE "UNKNOWN".
025300 01  WS-LITERAIS-DEFAULT-R REDEFINES WS-LITERAIS-DEFAULT.
025400     05  WS-DEFAULT-RFQ-NUMBER          PIC X(20).
025500     05  WS-DEFAULT-NSN                 PIC X(16).
025600     05  WS-DEFAULT-DELIVERY            PIC X(30).
025700     05  WS-DEFAULT-SUPPLIER            PIC X(30).
025800*-----------------------------------------------------------------
025900*    TABELA DE ROTULOS DAS ACOES CONDICIONAIS (ORDEM FIXA)
026000*-----------------------------------------------------------------
026100 01  WS-TABELA-ACOES-FIXAS.
026200     05  FILLER PIC X(70) VALUE
026300         "CONFIRM OEM/APPROVED-SOURCE TRACEABILITY.".
026400     05  FILLER PIC X(70) VALUE
026500         "VERIFY DELIVERY CAPABILITY.".
026600 01  WS-TABELA-ACOES-FIXAS-R REDEFINES WS-TABELA-ACOES-FIXAS.
026700     05  WS-ACAO-FIXA OCCURS 2 TIMES PIC X(70).
026800*-----------------------------------------------------------------
026900 PROCEDURE DIVISION.
027000*-----------------------------------------------------------------
027100 P000-CONTROLE-PRINCIPAL.
027200
027300     PERFORM P100-INICIO THRU P100-FIM.
027400
027500     PERFORM P200-PROCESSA-RFQ THRU P200-FIM
027600             UNTIL RFQ-EOF.
027700
027800     PERFORM P900-TOTAIS-FINAIS THRU P900-FIM.
027900
028000     PERFORM P990-ENCERRAMENTO THRU P990-FIM.
028100
028200     STOP RUN.
028300*-----------------------------------------------------------------
028400 P100-INICIO.
028500*
028600     MOVE ZERO TO WS-TOT-RFQ-LIDAS  WS-TOT-BID
028700                  WS-TOT-CAUTION    WS-TOT-SKIP
028800                  WS-TOT-FORN-PASS  WS-TOT-FORN-FAIL
028900                  WS-TOT-FORN-COND  WS-TOT-COTACOES.
029000
029100     OPEN INPUT  RFQ-INPUT-FILE
029200                 SUPPLIER-INPUT-FILE
029300                 PRICING-INPUT-FILE.
029400     OPEN OUTPUT ANALYSIS-OUTPUT-FILE
029500                 REPORT-OUTPUT-FILE.
029600
029700     PERFORM P110-LE-RFQ    THRU P110-FIM.
029800     PERFORM P120-LE-SUP    THRU P120-FIM.
029900     PERFORM P130-LE-PRC    THRU P130-FIM.
030000*
030100 P100-FIM.
030200*-----------------------------------------------------------------
030300 P110-LE-RFQ.
030400*
030500     READ RFQ-INPUT-FILE
030600         AT END
030700             SET RFQ-EOF            TO TRUE
030800             MOVE HIGH-VALUES       TO RFQ-NUMBER
030900     END-READ.
031000*
031100 P110-FIM.
031200*-----------------------------------------------------------------
031300 P120-LE-SUP.
031400*
031500     READ SUPPLIER-INPUT-FILE
031600         AT END
031700             SET SUP-EOF            TO TRUE
031800             MOVE HIGH-VALUES       TO SUP-RFQ-NUMBER
031900     END-READ.
032000*
032100 P120-FIM.
032200*-----------------------------------------------------------------
032300 P130-LE-PRC.
032400*
032500     READ PRICING-INPUT-FILE
032600         AT END
032700             SET PRC-EOF            TO TRUE
032800             MOVE HIGH-VALUES       TO PRC-RFQ-NUMBER
032900     END-READ.
033000*
033100 P130-FIM.
033200*-----------------------------------------------------------------
033300 P200-PROCESSA-RFQ.
033400*
033500     MOVE RFQ-NUMBER                TO WS-CHAVE-RFQ-ATUAL.
033600     ADD 1                          TO WS-TOT-RFQ-LIDAS.
033700     MOVE SPACES                    TO WS-QPL-STATUS-COTACAO.
033800     MOVE "N"                       TO WS-QPL-JA-CAPTURADO.
033900
034000     PERFORM P400-ANALISA-RFQ  THRU P400-FIM.
034100     PERFORM P480-DECISAO-FINAL THRU P480-FIM.
034200
034300     PERFORM P700-VALIDA-FORNECEDORES THRU P790-FIM
034400             UNTIL SUP-EOF
034500                OR SUP-RFQ-NUMBER NOT = WS-CHAVE-RFQ-ATUAL.
034600
034700     IF NOT QPL-JA-CAPTURADO
034800         MOVE SPACES                TO WS-QPL-STATUS-COTACAO
034900     END-IF.
035000
035100     PERFORM P490-GRAVA-SAIDA  THRU P490-FIM.
035200
035300     PERFORM P600-FORMATA-REPORT THRU P690-FIM.
035400
035500     PERFORM P650-CHECKLIST    THRU P650-FIM.
035600
035700     IF WS-DECISAO-HOLD
035800         PERFORM P660-HOLD-RESOLUTION THRU P660-FIM
035900     END-IF.
036000
036100     PERFORM P800-GERA-DOCUMENTOS THRU P890-FIM
036200             UNTIL PRC-EOF
036300                OR PRC-RFQ-NUMBER NOT = WS-CHAVE-RFQ-ATUAL.
036400
036500     PERFORM P110-LE-RFQ       THRU P110-FIM.
036600*
036700 P200-FIM.
036800*-----------------------------------------------------------------
036900*    INTELIGENCIA DE PRECO, SCORE, ACOES E RISCOS   (RCH-1190/1204)
037000*-----------------------------------------------------------------
037100 P400-ANALISA-RFQ.
037200*
037300     PERFORM P410-CALCULA-PRECOS THRU P410-FIM.
037400     PERFORM P420-CALCULA-SCORE  THRU P420-FIM.
037500     PERFORM P430-MONTA-ACOES    THRU P430-FIM.
037600     PERFORM P440-MONTA-RISCOS   THRU P440-FIM.
037700*
037800 P400-FIM.
037900*-----------------------------------------------------------------
038000 P410-CALCULA-PRECOS.
038100*
038200     MOVE ZERO                      TO WS-PRECO-MIN
038300                                        WS-PRECO-MAX
038400                                        WS-PRECO-RECENTE
038500                                        WS-VOLATILIDADE.
038600
038700     IF RFQ-PRICE-COUNT IS GREATER THAN ZERO
038800         MOVE RFQ-PRICE (1)          TO WS-PRECO-MIN
038900                                        WS-PRECO-MAX
039000         PERFORM P415-VARRE-PRECOS THRU P415-FIM
039100                 VARYING WS-SUBS-PRECO FROM 1 BY 1
039200                 UNTIL WS-SUBS-PRECO IS GREATER THAN
039300                       RFQ-PRICE-COUNT
039400         MOVE RFQ-PRICE (RFQ-PRICE-COUNT) TO WS-PRECO-RECENTE
039500         IF WS-PRECO-MAX IS GREATER THAN ZERO
039600             COMPUTE WS-VOLATILIDADE ROUNDED =
039700                 (WS-PRECO-MAX - WS-PRECO-MIN) / WS-PRECO-MAX
039800         END-IF
039900     END-IF.
040000*
040100 P410-FIM.
040200*-----------------------------------------------------------------
040300 P415-VARRE-PRECOS.
040400*
040500     IF RFQ-PRICE (WS-SUBS-PRECO) IS LESS THAN WS-PRECO-MIN
040600         MOVE RFQ-PRICE (WS-SUBS-PRECO) TO WS-PRECO-MIN
040700     END-IF.
040800     IF RFQ-PRICE (WS-SUBS-PRECO) IS GREATER THAN WS-PRECO-MAX
040900         MOVE RFQ-PRICE (WS-SUBS-PRECO) TO WS-PRECO-MAX
041000     END-IF.
041100*
041200 P415-FIM.
041300*-----------------------------------------------------------------
041400 P420-CALCULA-SCORE.
041500*
041600     MOVE 60                        TO WS-SCORE.
041700
041800     IF RFQ-PRICE-COUNT IS GREATER THAN ZERO
041900         IF WS-VOLATILIDADE IS LESS THAN 0.15
042000             ADD 8                   TO WS-SCORE
042100         ELSE
042200             IF WS-VOLATILIDADE IS GREATER THAN 0.35
042300                 SUBTRACT 5          FROM WS-SCORE
042400             END-IF
042500         END-IF
042600         ADD 5                       TO WS-SCORE
042700     END-IF.
042800
042900     IF RFQ-QUANTITY IS GREATER THAN ZERO
043000         IF RFQ-QUANTITY IS LESS THAN OR EQUAL TO 50
043100             ADD 5                   TO WS-SCORE
043200         ELSE
043300             IF RFQ-QUANTITY IS GREATER THAN OR EQUAL TO 500
043400                 SUBTRACT 5          FROM WS-SCORE
043500             END-IF
043600         END-IF
043700     END-IF.
043800
043900     IF RFQ-FLAG-CYBER-ON
044000         SUBTRACT 7                 FROM WS-SCORE
044100     END-IF.
044200
044300     IF RFQ-FLAG-BUY-AMERICAN-ON OR RFQ-FLAG-BERRY-ON
044400         SUBTRACT 5                 FROM WS-SCORE
044500     END-IF.
044600
044700     IF RFQ-FLAG-PACKAGING-ON
044800         SUBTRACT 3                 FROM WS-SCORE
044900     END-IF.
045000
045100     IF RFQ-FLAG-FDT-ON
045200         SUBTRACT 2                 FROM WS-SCORE
045300     END-IF.
045400
045500     IF RFQ-AUTO-AWARD-SIM
045600         ADD 5                      TO WS-SCORE
045700     END-IF.
045800
045900     IF WS-SCORE IS LESS THAN ZERO
046000         MOVE ZERO                  TO WS-SCORE
046100     END-IF.
046200     IF WS-SCORE IS GREATER THAN 100
046300         MOVE 100                   TO WS-SCORE
046400     END-IF.
046500
046600     EVALUATE TRUE
046700         WHEN WS-SCORE IS GREATER THAN OR EQUAL TO 75
046800             MOVE "BID"             TO WS-RECOMENDACAO
046900             ADD 1                  TO WS-TOT-BID
047000         WHEN WS-SCORE IS GREATER THAN OR EQUAL TO 55
047100             MOVE "BID WITH CAUTION" TO WS-RECOMENDACAO
047200             ADD 1                  TO WS-TOT-CAUTION
047300         WHEN OTHER
047400             MOVE "SKIP"            TO WS-RECOMENDACAO
047500             ADD 1                  TO WS-TOT-SKIP
047600     END-EVALUATE.
047700*
047800 P420-FIM.
047900*-----------------------------------------------------------------
048000 P430-MONTA-ACOES.
048100*
048200     MOVE 2                         TO WS-ACOES-CONT.
048300     MOVE WS-ACAO-FIXA (1)          TO WS-ACAO (1).
048400     MOVE WS-ACAO-FIXA (2)          TO WS-ACAO (2).
048500
048600     IF RFQ-FLAG-BUY-AMERICAN-ON OR RFQ-FLAG-BERRY-ON
048700                                  OR RFQ-FLAG-DOMESTIC-ON
048800         ADD 1                      TO WS-ACOES-CONT
048900         MOVE "CONFIRM DOMESTIC/BERRY COMPLIANCE WITH
049000-            " SUPPLIERS."          TO WS-ACAO (WS-ACOES-CONT)
049100     END-IF.
049200
049300     IF RFQ-FLAG-PACKAGING-ON
049400         ADD 1                      TO WS-ACOES-CONT
049500         MOVE "VALIDATE PACKAGING PLAN (MIL-STD-129/ASTM
049600-            " D3951/RP001)."       TO WS-ACAO (WS-ACOES-CONT)
049700     END-IF.
049800
049900     IF RFQ-FLAG-CYBER-ON
050000         ADD 1                      TO WS-ACOES-CONT
050100         MOVE "ENSURE NIST SP 800-171 SELF-ASSESSMENT IS
050200-            " POSTED IN SPRS."     TO WS-ACAO (WS-ACOES-CONT)
050300     END-IF.
050400
050500     IF RFQ-FLAG-FDT-ON
050600         ADD 1                      TO WS-ACOES-CONT
050700         MOVE "INCLUDE FDT FREIGHT ASSUMPTIONS IN PRICING."
050800                                    TO WS-ACAO (WS-ACOES-CONT)
050900     END-IF.
051000
051100     IF RFQ-FLAG-HAZMAT-ON
051200         ADD 1                      TO WS-ACOES-CONT
051300         MOVE "COLLECT/SUBMIT SDS/MSDS DOCUMENTATION."
051400                                    TO WS-ACAO (WS-ACOES-CONT)
051500     END-IF.
051600
051700     IF RFQ-FOB = "ORIGIN"
051800         ADD 1                      TO WS-ACOES-CONT
051900         MOVE "CONFIRM ORIGIN SHIPPING POINT AND TRANSPORT
052000-            " COSTS."              TO WS-ACAO (WS-ACOES-CONT)
052100     END-IF.
052200*
052300 P430-FIM.
052400*-----------------------------------------------------------------
052500 P440-MONTA-RISCOS.
052600*
052700     MOVE ZERO                      TO WS-RISCOS-CONT.
052800
052900     IF RFQ-FLAG-BUY-AMERICAN-ON
053000         ADD 1                      TO WS-RISCOS-CONT
053100         MOVE "BUY AMERICAN ACT COMPLIANCE MUST BE CONFIRMED
053200-            " WITH ALL SUPPLIERS." TO WS-RISCO (WS-RISCOS-CONT)
053300     END-IF.
053400
053500     IF RFQ-FLAG-BERRY-ON
053600         ADD 1                      TO WS-RISCOS-CONT
053700         MOVE "BERRY AMENDMENT COMPLIANCE MUST BE CONFIRMED
053800-            " WITH ALL SUPPLIERS." TO WS-RISCO (WS-RISCOS-CONT)
053900     END-IF.
054000
054100     IF RFQ-FLAG-ADDMFG-ON
054200         ADD 1                      TO WS-RISCOS-CONT
054300         MOVE "ADDITIVE MANUFACTURING RESTRICTION MAY LIMIT
054400-            " ELIGIBLE SOURCES."   TO WS-RISCO (WS-RISCOS-CONT)
054500     END-IF.
054600
054700     IF RFQ-FLAG-PACKAGING-ON
054800         ADD 1                      TO WS-RISCOS-CONT
054900         MOVE "PACKAGING REQUIREMENTS (MIL-STD-129/ASTM
055000-            " D3951/RP001) MAY DELAY SHIPMENT."
055100                                    TO WS-RISCO (WS-RISCOS-CONT)
055200     END-IF.
055300
055400     IF RFQ-FLAG-CYBER-ON
055500         ADD 1                      TO WS-RISCOS-CONT
055600         MOVE "CYBERSECURITY REQUIREMENTS (NIST SP 800-171/
055700-            " SPRS) MAY DISQUALIFY UNPREPARED SUPPLIERS."
055800                                    TO WS-RISCO (WS-RISCOS-CONT)
055900     END-IF.
056000
056100     IF RFQ-FLAG-HAZMAT-ON
056200         ADD 1                      TO WS-RISCOS-CONT
056300         MOVE "HAZARDOUS MATERIAL HANDLING MAY REQUIRE
056400-            " ADDITIONAL SDS/MSDS DOCUMENTATION."
056500                                    TO WS-RISCO (WS-RISCOS-CONT)
056600     END-IF.
056700
056800     IF RFQ-FLAG-FDT-ON
056900         ADD 1                      TO WS-RISCOS-CONT
057000         MOVE "FIRST DESTINATION TRANSPORTATION MAY INCREASE
057100-            " FREIGHT COST UNCERTAINTY."
057200                                    TO WS-RISCO (WS-RISCOS-CONT)
057300     END-IF.
057400*
057500 P440-FIM.
057600*-----------------------------------------------------------------
057700*    DECISAO FINAL - CHAMA O SCMP1040 (DECISION-MERGE) (RCH-1201)
057800*-----------------------------------------------------------------
057900 P480-DECISAO-FINAL.
058000*
058100     MOVE RFQ-COMPLIANCE-BLOCKER     TO MERGE-COMPLIANCE-BLOCKER.
058200     MOVE WS-RECOMENDACAO            TO MERGE-RECOMENDACAO-MOTOR.
058300     MOVE RFQ-ADVISORY-DECISION      TO MERGE-DECISAO-CONSULTOR.
058400
058500     CALL "SCMP1040" USING WS-MERGE-AREA.
058600
058700     MOVE MERGE-DECISAO-FINAL        TO WS-DECISAO-FINAL.
058800     MOVE MERGE-MOTIVO               TO WS-DECISAO-MOTIVO.
058900*
059000 P480-FIM.
059100*-----------------------------------------------------------------
059200 P490-GRAVA-SAIDA.
059300*
059400     MOVE RFQ-NUMBER                TO ANL-RFQ-NUMBER.
059500     MOVE WS-SCORE                  TO ANL-SCORE.
059600     MOVE WS-RECOMENDACAO           TO ANL-RECOMMENDATION.
059700     MOVE WS-PRECO-MIN              TO ANL-HIST-LOW.
059800     MOVE WS-PRECO-MAX              TO ANL-HIST-HIGH.
059900     MOVE WS-PRECO-RECENTE          TO ANL-RECENT-AWARD.
060000
060100     IF RFQ-PRICE-COUNT IS GREATER THAN ZERO
060200         COMPUTE WS-ARR-ENTRADA = WS-PRECO-RECENTE * 0.97
060300         CALL "SCMP1090" USING WS-AREA-ARREDONDAMENTO
060400         MOVE WS-ARR-SAIDA          TO ANL-TARGET-LOW
060500
060600         COMPUTE WS-ARR-ENTRADA = WS-PRECO-RECENTE * 1.01
060700         CALL "SCMP1090" USING WS-AREA-ARREDONDAMENTO
060800         MOVE WS-ARR-SAIDA          TO ANL-TARGET-HIGH
060900     ELSE
061000         MOVE ZERO                  TO ANL-TARGET-LOW
061100                                       ANL-TARGET-HIGH
061200     END-IF.
061300
061400     MOVE WS-DECISAO-FINAL          TO ANL-FINAL-DECISION.
061500     MOVE WS-QPL-STATUS-COTACAO     TO ANL-QPL-STATUS.
061600
061700     WRITE ANALYSIS-OUTPUT-REG.
061800*
061900 P490-FIM.
062000*-----------------------------------------------------------------
062100*    MEDE PELA DIREITA O CONTEUDO DE WS-CAMPO-GENERICO (SEM
062200*    FUNCTION TRIM - ESTE DEPARTAMENTO NAO USA INTRINSIC
062300*    FUNCTIONS); O LIMITE MINIMO DE 1 EVITA UMA REFERENCIA-
062400*    MODIFICADORA DE TAMANHO ZERO. QUEM CHAMA E RESPONSAVEL POR
062500*    MOVER O CAMPO DE ORIGEM PARA WS-CAMPO-GENERICO ANTES DO
062600*    PERFORM (RCH-1217).
062700*-----------------------------------------------------------------
062800 P495-ACHA-TAM-CAMPO.
062900*
063000     MOVE 30                       TO WS-TAM-CAMPO.
063100     PERFORM P496-RECUA-TAM-CAMPO  THRU P496-FIM
063200             UNTIL WS-TAM-CAMPO = 0
063300             OR WS-CAMPO-GENERICO (WS-TAM-CAMPO:1) NOT = SPACE.
063400     IF WS-TAM-CAMPO = 0
063500         MOVE 1                    TO WS-TAM-CAMPO
063600     END-IF.
063700*
063800 P495-FIM.
063900*-----------------------------------------------------------------
064000 P496-RECUA-TAM-CAMPO.
064100*
064200     SUBTRACT 1                    FROM WS-TAM-CAMPO.
064300*
064400 P496-FIM.
064500*-----------------------------------------------------------------
064600*    FORMATACAO DO RELATORIO - SECOES 1 A 5 POR RFQ    (RCH-1190)
064700*-----------------------------------------------------------------
064800 P600-FORMATA-REPORT.
064900*
065000     PERFORM P610-SECAO-SNAPSHOT   THRU P610-FIM.
065100     PERFORM P620-SECAO-PRECO      THRU P620-FIM.
065200     PERFORM P630-SECAO-SCORE      THRU P630-FIM.
065300     PERFORM P640-SECAO-ACOES      THRU P640-FIM.
065400     PERFORM P645-SECAO-RISCOS     THRU P645-FIM.
065500*
065600 P690-FIM.
065700*-----------------------------------------------------------------
065800 P610-SECAO-SNAPSHOT.
065900*
066000     MOVE SPACES                    TO WS-LINHA-IMPRESSAO.
066100     STRING "RFQ SNAPSHOT - " DELIMITED BY SIZE
066200             RFQ-NUMBER DELIMITED BY SPACE
066300             INTO WS-LINHA-IMPRESSAO.
066400     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
066500
066600     STRING "  NSN: " DELIMITED BY SIZE
066700             RFQ-NSN DELIMITED BY SPACE
066800             INTO WS-LINHA-IMPRESSAO.
066900     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
067000
067100     MOVE RFQ-QUANTITY               TO WS-QTDE-EDITADA.
067200     STRING "  QUANTITY: " DELIMITED BY SIZE
067300             WS-QTDE-EDITADA DELIMITED BY SIZE
067400             INTO WS-LINHA-IMPRESSAO.
067500     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
067600
067700     MOVE RFQ-DELIVERY              TO WS-CAMPO-GENERICO.
067800     PERFORM P495-ACHA-TAM-CAMPO    THRU P495-FIM.
067900     STRING "  DELIVERY: " DELIMITED BY SIZE
068000             WS-CAMPO-GENERICO (1:WS-TAM-CAMPO)
068100                                    DELIMITED BY SIZE
068200             INTO WS-LINHA-IMPRESSAO.
068300     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
068400
068500     MOVE RFQ-SET-ASIDE             TO WS-CAMPO-GENERICO.
068600     PERFORM P495-ACHA-TAM-CAMPO    THRU P495-FIM.
068700     STRING "  SET-ASIDE: " DELIMITED BY SIZE
068800             WS-CAMPO-GENERICO (1:WS-TAM-CAMPO)
068900                                    DELIMITED BY SIZE
069000             INTO WS-LINHA-IMPRESSAO.
069100     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
069200
069300     STRING "  NAICS: " DELIMITED BY SIZE
069400             RFQ-NAICS DELIMITED BY SPACE
069500             INTO WS-LINHA-IMPRESSAO.
069600     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
069700
069800     STRING "  FOB: " DELIMITED BY SIZE
069900             RFQ-FOB DELIMITED BY SPACE
070000             INTO WS-LINHA-IMPRESSAO.
070100     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
070200
070300     MOVE RFQ-INSP-ACCEPT           TO WS-CAMPO-GENERICO.
070400     PERFORM P495-ACHA-TAM-CAMPO    THRU P495-FIM.
070500     STRING "  INSPECTION & ACCEPTANCE: " DELIMITED BY SIZE
070600             WS-CAMPO-GENERICO (1:WS-TAM-CAMPO)
070700                                    DELIMITED BY SIZE
070800             INTO WS-LINHA-IMPRESSAO.
070900     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
071000
071100     IF RFQ-AUTO-AWARD-SIM
071200         MOVE "  AUTOMATED-AWARD ELIGIBLE: YES"
071300                                    TO WS-LINHA-IMPRESSAO
071400     ELSE
071500         MOVE "  AUTOMATED-AWARD ELIGIBLE: NO"
071600                                    TO WS-LINHA-IMPRESSAO
071700     END-IF.
071800     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
071900
072000     MOVE RFQ-BUYER-NAME            TO WS-CAMPO-GENERICO.
072100     PERFORM P495-ACHA-TAM-CAMPO    THRU P495-FIM.
072200     STRING "  BUYER: " DELIMITED BY SIZE
072300             WS-CAMPO-GENERICO (1:WS-TAM-CAMPO)
072400                                    DELIMITED BY SIZE
072500             "  " DELIMITED BY SIZE
072600             RFQ-BUYER-EMAIL DELIMITED BY SPACE
072700             "  " DELIMITED BY SIZE
072800             RFQ-BUYER-PHONE DELIMITED BY SPACE
072900             INTO WS-LINHA-IMPRESSAO.
073000     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
073100*
073200 P610-FIM.
073300*-----------------------------------------------------------------
073400 P620-SECAO-PRECO.
073500*
073600     MOVE "PRICE INTELLIGENCE"       TO WS-LINHA-IMPRESSAO.
073700     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
073800
073900     IF RFQ-PRICE-COUNT = ZERO
074000         MOVE "  HISTORICAL LOW: NOT STATED"
074100                                    TO WS-LINHA-IMPRESSAO
074200         WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO
074300         MOVE "  HISTORICAL HIGH: NOT STATED"
074400                                    TO WS-LINHA-IMPRESSAO
074500         WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO
074600         MOVE "  MOST RECENT AWARD: NOT STATED"
074700                                    TO WS-LINHA-IMPRESSAO
074800         WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO
074900         MOVE "  RECOMMENDED BID RANGE: NOT ENOUGH DATA"
075000                                    TO WS-LINHA-IMPRESSAO
075100         WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO
075200     ELSE
075300         MOVE WS-PRECO-MIN           TO WS-MONEY-EDITADO
075400         STRING "  HISTORICAL LOW: $" DELIMITED BY SIZE
075500                 WS-MONEY-EDITADO DELIMITED BY SIZE
075600                 INTO WS-LINHA-IMPRESSAO
075700         WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO
075800
075900         MOVE WS-PRECO-MAX           TO WS-MONEY-EDITADO
076000         STRING "  HISTORICAL HIGH: $" DELIMITED BY SIZE
076100                 WS-MONEY-EDITADO DELIMITED BY SIZE
076200                 INTO WS-LINHA-IMPRESSAO
076300         WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO
076400
076500         MOVE WS-PRECO-RECENTE       TO WS-MONEY-EDITADO
076600         STRING "  MOST RECENT AWARD: $" DELIMITED BY SIZE
076700                 WS-MONEY-EDITADO DELIMITED BY SIZE
076800                 INTO WS-LINHA-IMPRESSAO
076900         WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO
077000
077100         MOVE ANL-TARGET-LOW         TO WS-MONEY-EDITADO
077200         STRING "  RECOMMENDED BID RANGE: $" DELIMITED BY SIZE
077300                 WS-MONEY-EDITADO DELIMITED BY SIZE
077400                 " TO $" DELIMITED BY SIZE
077500                 INTO WS-LINHA-IMPRESSAO
077600         MOVE ANL-TARGET-HIGH        TO WS-MONEY-EDITADO
077700         STRING WS-LINHA-IMPRESSAO DELIMITED BY SIZE
077800                 WS-MONEY-EDITADO DELIMITED BY SPACE
077900                 INTO WS-LINHA-IMPRESSAO
078000         WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO
078100     END-IF.
078200*
078300 P620-FIM.
078400*-----------------------------------------------------------------
078500 P630-SECAO-SCORE.
078600*
078700     MOVE WS-SCORE                   TO WS-SCORE-EDITADO.
078800     MOVE SPACES                     TO WS-LINHA-IMPRESSAO.
078900     STRING "WIN PROBABILITY - SCORE: " DELIMITED BY SIZE
079000             WS-SCORE-EDITADO DELIMITED BY SIZE
079100             "  RECOMMENDATION: " DELIMITED BY SIZE
079200             WS-RECOMENDACAO DELIMITED BY SPACE
079300             INTO WS-LINHA-IMPRESSAO.
079400     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
079500
079600     IF RFQ-PRICE-COUNT = ZERO
079700         MOVE "  TARGET PRICE RANGE: NOT ENOUGH DATA"
079800                                    TO WS-LINHA-IMPRESSAO
079900     ELSE
080000         MOVE ANL-TARGET-LOW         TO WS-MONEY-EDITADO
080100         STRING "  TARGET PRICE RANGE: $" DELIMITED BY SIZE
080200                 WS-MONEY-EDITADO DELIMITED BY SIZE
080300                 " TO $" DELIMITED BY SIZE
080400                 INTO WS-LINHA-IMPRESSAO
080500         MOVE ANL-TARGET-HIGH        TO WS-MONEY-EDITADO
080600         STRING WS-LINHA-IMPRESSAO DELIMITED BY SIZE
080700                 WS-MONEY-EDITADO DELIMITED BY SPACE
080800                 INTO WS-LINHA-IMPRESSAO
080900     END-IF.
081000     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
081100*
081200 P630-FIM.
081300*-----------------------------------------------------------------
081400 P640-SECAO-ACOES.
081500*
081600     MOVE "REQUIRED ACTIONS"         TO WS-LINHA-IMPRESSAO.
081700     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
081800
081900     PERFORM P642-IMPRIME-ACAO THRU P642-FIM
082000             VARYING WS-SUBS-PRECO FROM 1 BY 1
082100             UNTIL WS-SUBS-PRECO IS GREATER THAN WS-ACOES-CONT.
082200*
082300 P640-FIM.
082400*-----------------------------------------------------------------
082500*    OBSERVACAO (RCH-1204): WS-SUBS-PRECO E REUTILIZADO COMO
082600*    INDICE GENERICO DE IMPRESSAO NESTA E NAS DEMAIS SECOES DO
082700*    RELATORIO, JA QUE O CALCULO DE PRECO DA MESMA RFQ JA
082800*    TERMINOU QUANDO O RELATORIO E FORMATADO.
082900*-----------------------------------------------------------------
083000 P642-IMPRIME-ACAO.
083100*
083200     STRING "  - " DELIMITED BY SIZE
083300             WS-ACAO (WS-SUBS-PRECO) DELIMITED BY SIZE
083400             INTO WS-LINHA-IMPRESSAO.
083500     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
083600*
083700 P642-FIM.
083800*-----------------------------------------------------------------
083900 P645-SECAO-RISCOS.
084000*
084100     MOVE "RISKS & RED FLAGS"        TO WS-LINHA-IMPRESSAO.
084200     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
084300
084400     IF WS-RISCOS-CONT = ZERO
084500         MOVE "  - NO SPECIAL RISKS DETECTED BEYOND STANDARD
084600-            " FAR/DFARS TERMS."     TO WS-LINHA-IMPRESSAO
084700         WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO
084800     ELSE
084900         PERFORM P646-IMPRIME-RISCO THRU P646-FIM
085000                 VARYING WS-SUBS-PRECO FROM 1 BY 1
085100                 UNTIL WS-SUBS-PRECO IS GREATER THAN
085200                       WS-RISCOS-CONT
085300     END-IF.
085400*
085500 P645-FIM.
085600*-----------------------------------------------------------------
085700 P646-IMPRIME-RISCO.
085800*
085900     STRING "  - " DELIMITED BY SIZE
086000             WS-RISCO (WS-SUBS-PRECO) DELIMITED BY SIZE
086100             INTO WS-LINHA-IMPRESSAO.
086200     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
086300*
086400 P646-FIM.
086500*-----------------------------------------------------------------
086600*    CHECKLIST - CHAMA O SCMP1020 E IMPRIME A SECAO 6  (RCH-1197)
086700*-----------------------------------------------------------------
086800 P650-CHECKLIST.
086900*
087000     MOVE RFQ-NUMBER                 TO CKLST-RFQ-NUMBER.
087100     MOVE RFQ-NSN                    TO CKLST-NSN.
087200     MOVE WS-RISCOS-CONT             TO CKLST-RISK-COUNT.
087300     MOVE WS-RISCOS-TABELA           TO CKLST-RISK-TABLE.
087400     MOVE RFQ-COMPLIANCE-FLAGS       TO CKLST-FLAGS.
087500
087600     CALL "SCMP1020" USING WS-CKLST-AREA.
087700
087800     MOVE "CHECKLIST"                TO WS-LINHA-IMPRESSAO.
087900     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
088000
088100     STRING "  " DELIMITED BY SIZE
088200             CKLST-SUMMARY-LINE DELIMITED BY SIZE
088300             INTO WS-LINHA-IMPRESSAO.
088400     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
088500
088600     PERFORM P652-IMPRIME-ITEM-CKLST THRU P652-FIM
088700             VARYING WS-SUBS-PRECO FROM 1 BY 1
088800             UNTIL WS-SUBS-PRECO IS GREATER THAN
088900                   CKLST-ITEM-COUNT.
089000*
089100 P650-FIM.
089200*-----------------------------------------------------------------
089300 P652-IMPRIME-ITEM-CKLST.
089400*
089500     STRING "  [" DELIMITED BY SIZE
089600             CKLST-ITEM-CATEGORY (WS-SUBS-PRECO)
089700                                  DELIMITED BY SPACE
089800             "] " DELIMITED BY SIZE
089900             CKLST-ITEM-ID (WS-SUBS-PRECO) DELIMITED BY SPACE
090000             " - " DELIMITED BY SIZE
090100             CKLST-ITEM-QUESTION (WS-SUBS-PRECO)
090200                                  DELIMITED BY SIZE
090300             INTO WS-LINHA-IMPRESSAO.
090400     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
090500*
090600 P652-FIM.
090700*-----------------------------------------------------------------
090800*    HOLD RESOLUTION - CHAMA O SCMP1030 E IMPRIME A SECAO 7
090900*    (RCH-1198) - SO EXECUTADA QUANDO A DECISAO FINAL E HOLD
091000*-----------------------------------------------------------------
091100 P660-HOLD-RESOLUTION.
091200*
091300     MOVE WS-DECISAO-FINAL           TO HOLDCK-FINAL-DECISION.
091400     MOVE RFQ-FLAG-CYBER             TO HOLDCK-FLAG-CYBER.
091500     MOVE RFQ-FLAG-PACKAGING         TO HOLDCK-FLAG-PACKAGING.
091600     MOVE RFQ-FLAG-FDT               TO HOLDCK-FLAG-FDT.
091700     MOVE RFQ-FLAG-HAZMAT            TO HOLDCK-FLAG-HAZMAT.
091800
091900     CALL "SCMP1030" USING WS-HOLDCK-AREA.
092000
092100     MOVE "HOLD RESOLUTION"          TO WS-LINHA-IMPRESSAO.
092200     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
092300
092400     IF HOLDCK-ITEM-COUNT IS GREATER THAN ZERO
092500         PERFORM P662-IMPRIME-ITEM-HOLD THRU P662-FIM
092600                 VARYING WS-SUBS-PRECO FROM 1 BY 1
092700                 UNTIL WS-SUBS-PRECO IS GREATER THAN
092800                       HOLDCK-ITEM-COUNT
092900         MOVE "  ANSWER YES TO ALL BLOCKING ITEMS TO UPGRADE
093000-            " HOLD TO BID (CONDITIONAL)."
093100                                    TO WS-LINHA-IMPRESSAO
093200         WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO
093300     END-IF.
093400*
093500 P660-FIM.
093600*-----------------------------------------------------------------
093700 P662-IMPRIME-ITEM-HOLD.
093800*
093900     IF HOLDCK-BLOCKING (WS-SUBS-PRECO)
094000         STRING "  [BLOCKING] " DELIMITED BY SIZE
094100                 HOLDCK-ITEM-ID (WS-SUBS-PRECO)
094200                                      DELIMITED BY SPACE
094300                 " (" DELIMITED BY SIZE
094400                 HOLDCK-ITEM-CLAUSE (WS-SUBS-PRECO)
094500                                      DELIMITED BY SPACE
094600                 ") " DELIMITED BY SIZE
094700                 HOLDCK-ITEM-QUESTION (WS-SUBS-PRECO)
094800                                      DELIMITED BY SIZE
094900                 INTO WS-LINHA-IMPRESSAO
095000     ELSE
095100         STRING "  [NON-BLOCKING] " DELIMITED BY SIZE
095200                 HOLDCK-ITEM-ID (WS-SUBS-PRECO)
095300                                      DELIMITED BY SPACE
095400                 " " DELIMITED BY SIZE
095500                 HOLDCK-ITEM-QUESTION (WS-SUBS-PRECO)
095600                                      DELIMITED BY SIZE
095700                 INTO WS-LINHA-IMPRESSAO
095800     END-IF.
095900     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
096000*
096100 P662-FIM.
096200*-----------------------------------------------------------------
096300*    VALIDACAO DE FORNECEDORES - CHAMA O SCMP1050 E IMPRIME A
096400*    SECAO 8, UM GRUPO POR FORNECEDOR CASADO (RCH-1199)
096500*-----------------------------------------------------------------
096600 P700-VALIDA-FORNECEDORES.
096700*
096800     MOVE SUP-QPL-REQUIRED           TO QPLRES-QPL-REQUIRED.
096900     MOVE SUP-COQC-REQUIRED          TO QPLRES-COQC-REQUIRED.
097000     MOVE SUP-CAI                    TO QPLRES-CAI.
097100     MOVE SUP-ROLE                   TO QPLRES-ROLE.
097200     MOVE SUP-AUTH-DISTRIB           TO QPLRES-AUTH-DISTRIB.
097300     MOVE SUP-MFR-TRACE              TO QPLRES-MFR-TRACE.
097400
097500     CALL "SCMP1050" USING WS-QPLRES-AREA.
097600
097700     IF NOT QPL-JA-CAPTURADO
097800         MOVE QPLRES-STATUS          TO WS-QPL-STATUS-COTACAO
097900         SET QPL-JA-CAPTURADO        TO TRUE
098000     END-IF.
098100
098200     EVALUATE TRUE
098300         WHEN QPLRES-PASS
098400             ADD 1                   TO WS-TOT-FORN-PASS
098500         WHEN QPLRES-FAIL
098600             ADD 1                   TO WS-TOT-FORN-FAIL
098700         WHEN QPLRES-CONDITIONAL
098800             ADD 1                   TO WS-TOT-FORN-COND
098900     END-EVALUATE.
099000
099100     MOVE "QPL VALIDATION"           TO WS-LINHA-IMPRESSAO.
099200     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
099300
099400     MOVE SUP-COMPANY-NAME          TO WS-CAMPO-GENERICO.
099500     PERFORM P495-ACHA-TAM-CAMPO    THRU P495-FIM.
099600     STRING "  SUPPLIER: " DELIMITED BY SIZE
099700             WS-CAMPO-GENERICO (1:WS-TAM-CAMPO)
099800                                    DELIMITED BY SIZE
099900             "  STATUS: " DELIMITED BY SIZE
100000             QPLRES-STATUS DELIMITED BY SPACE
100100             INTO WS-LINHA-IMPRESSAO.
100200     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
100300
100400     PERFORM P710-IMPRIME-MOTIVO THRU P710-FIM
100500             VARYING WS-SUBS-PRECO FROM 1 BY 1
100600             UNTIL WS-SUBS-PRECO IS GREATER THAN
100700                   QPLRES-REASON-COUNT.
100800
100900     PERFORM P720-IMPRIME-RISCO-QPL THRU P720-FIM
101000             VARYING WS-SUBS-PRECO FROM 1 BY 1
101100             UNTIL WS-SUBS-PRECO IS GREATER THAN
101200                   QPLRES-RISK-FLAG-COUNT.
101300
101400     PERFORM P120-LE-SUP             THRU P120-FIM.
101500*
101600 P790-FIM.
101700*-----------------------------------------------------------------
101800 P710-IMPRIME-MOTIVO.
101900*
102000     STRING "    REASON: " DELIMITED BY SIZE
102100             QPLRES-REASON (WS-SUBS-PRECO) DELIMITED BY SIZE
102200             INTO WS-LINHA-IMPRESSAO.
102300     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
102400*
102500 P710-FIM.
102600*-----------------------------------------------------------------
102700 P720-IMPRIME-RISCO-QPL.
102800*
102900     STRING "    RISK FLAG: " DELIMITED BY SIZE
103000             QPLRES-RISK-FLAG (WS-SUBS-PRECO) DELIMITED BY SIZE
103100             INTO WS-LINHA-IMPRESSAO.
103200     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
103300*
103400 P720-FIM.
103500*-----------------------------------------------------------------
103600*    DOCUMENTOS - CHAMA O SCMP1060 E IMPRIME A SECAO 9, UM
103700*    GRUPO POR REGISTRO DE PRECO CASADO, SO QUANDO A COTACAO
103800*    NAO FOI DECIDIDA COMO SKIP (RCH-1202)
103900*-----------------------------------------------------------------
104000 P800-GERA-DOCUMENTOS.
104100*
104200     IF NOT WS-DECISAO-SKIP
104300         PERFORM P810-MONTA-E-IMPRIME THRU P810-FIM
104400         ADD 1                       TO WS-TOT-COTACOES
104500     END-IF.
104600
104700     PERFORM P130-LE-PRC             THRU P130-FIM.
104800*
104900 P890-FIM.
105000*-----------------------------------------------------------------
105100 P810-MONTA-E-IMPRIME.
105200*
105300     IF RFQ-NUMBER = SPACES
105400         MOVE WS-DEFAULT-RFQ-NUMBER  TO DOCGN-RFQ-NUMBER
105500     ELSE
105600         MOVE RFQ-NUMBER             TO DOCGN-RFQ-NUMBER
105700     END-IF.
105800
105900     IF RFQ-NSN = SPACES
106000         MOVE WS-DEFAULT-NSN         TO DOCGN-NSN
106100     ELSE
106200         MOVE RFQ-NSN                TO DOCGN-NSN
106300     END-IF.
106400
106500     IF PRC-QUANTITY = ZERO
106600         MOVE 1                      TO DOCGN-QUANTITY
106700     ELSE
106800         MOVE PRC-QUANTITY           TO DOCGN-QUANTITY
106900     END-IF.
107000
107100     MOVE PRC-UNIT-PRICE             TO DOCGN-UNIT-PRICE.
107200     MOVE PRC-TOTAL-PRICE            TO DOCGN-TOTAL-PRICE.
107300     MOVE PRC-DELIVERY-DAYS          TO DOCGN-DELIVERY-DAYS.
107400
107500     IF WS-QPL-JA-CAPTURADO = "Y"
107600         MOVE SUP-COMPANY-NAME       TO DOCGN-SUPPLIER-NAME
107700         MOVE SUP-MANUFACTURER       TO DOCGN-MANUFACTURER
107800         MOVE SUP-DISTRIBUTOR        TO DOCGN-DISTRIBUTOR
107900     ELSE
108000         MOVE WS-DEFAULT-SUPPLIER    TO DOCGN-SUPPLIER-NAME
108100                                        DOCGN-MANUFACTURER
108200         MOVE SPACES                 TO DOCGN-DISTRIBUTOR
108300     END-IF.
108400
108500     CALL "SCMP1060" USING WS-DOCGN-AREA.
108600
108700     MOVE "QUOTE DOCUMENT"           TO WS-LINHA-IMPRESSAO.
108800     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
108900
109000     PERFORM P820-IMPRIME-COTACAO THRU P820-FIM
109100             VARYING WS-SUBS-PRECO FROM 1 BY 1
109200             UNTIL WS-SUBS-PRECO IS GREATER THAN
109300                   DOCGN-QUOTE-COUNT.
109400
109500     MOVE "TRACEABILITY DOCUMENT"    TO WS-LINHA-IMPRESSAO.
109600     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
109700
109800     PERFORM P830-IMPRIME-RASTREIO THRU P830-FIM
109900             VARYING WS-SUBS-PRECO FROM 1 BY 1
110000             UNTIL WS-SUBS-PRECO IS GREATER THAN
110100                   DOCGN-TRACE-COUNT.
110200*
110300 P810-FIM.
110400*-----------------------------------------------------------------
110500 P820-IMPRIME-COTACAO.
110600*
110700     STRING "  " DELIMITED BY SIZE
110800             DOCGN-QUOTE-LINE (WS-SUBS-PRECO) DELIMITED BY SIZE
110900             INTO WS-LINHA-IMPRESSAO.
111000     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
111100*
111200 P820-FIM.
111300*-----------------------------------------------------------------
111400 P830-IMPRIME-RASTREIO.
111500*
111600     STRING "  " DELIMITED BY SIZE
111700             DOCGN-TRACE-LINE (WS-SUBS-PRECO) DELIMITED BY SIZE
111800             INTO WS-LINHA-IMPRESSAO.
111900     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
112000*
112100 P830-FIM.
112200*-----------------------------------------------------------------
112300*    TOTAIS FINAIS DE FIM DE ARQUIVO             (RCH-0233/1190)
112400*-----------------------------------------------------------------
112500 P900-TOTAIS-FINAIS.
112600*
112700     MOVE "END OF FILE - CONTROL TOTALS"
112800                                    TO WS-LINHA-IMPRESSAO.
112900     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
113000
113100     MOVE WS-TOT-RFQ-LIDAS           TO WS-TOT-EDITADO.
113200     STRING "  RFQ RECORDS READ.......: " DELIMITED BY SIZE
113300             WS-TOT-EDITADO DELIMITED BY SIZE
113400             INTO WS-LINHA-IMPRESSAO.
113500     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
113600
113700     MOVE WS-TOT-BID                 TO WS-TOT-EDITADO.
113800     STRING "  RECOMMENDATION BID....: " DELIMITED BY SIZE
113900             WS-TOT-EDITADO DELIMITED BY SIZE
114000             INTO WS-LINHA-IMPRESSAO.
114100     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
114200
114300     MOVE WS-TOT-CAUTION              TO WS-TOT-EDITADO.
114400     STRING "  RECOMMENDATION CAUTION: " DELIMITED BY SIZE
114500             WS-TOT-EDITADO DELIMITED BY SIZE
114600             INTO WS-LINHA-IMPRESSAO.
114700     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
114800
114900     MOVE WS-TOT-SKIP                 TO WS-TOT-EDITADO.
115000     STRING "  RECOMMENDATION SKIP...: " DELIMITED BY SIZE
115100             WS-TOT-EDITADO DELIMITED BY SIZE
115200             INTO WS-LINHA-IMPRESSAO.
115300     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
115400
115500     MOVE WS-TOT-FORN-PASS            TO WS-TOT-EDITADO.
115600     STRING "  SUPPLIERS PASS........: " DELIMITED BY SIZE
115700             WS-TOT-EDITADO DELIMITED BY SIZE
115800             INTO WS-LINHA-IMPRESSAO.
115900     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
116000
116100     MOVE WS-TOT-FORN-FAIL            TO WS-TOT-EDITADO.
116200     STRING "  SUPPLIERS FAIL........: " DELIMITED BY SIZE
116300             WS-TOT-EDITADO DELIMITED BY SIZE
116400             INTO WS-LINHA-IMPRESSAO.
116500     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
116600
116700     MOVE WS-TOT-FORN-COND            TO WS-TOT-EDITADO.
116800     STRING "  SUPPLIERS CONDITIONAL.: " DELIMITED BY SIZE
116900             WS-TOT-EDITADO DELIMITED BY SIZE
117000             INTO WS-LINHA-IMPRESSAO.
117100     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
117200
117300     MOVE WS-TOT-COTACOES             TO WS-TOT-EDITADO.
117400     STRING "  QUOTES PRODUCED.......: " DELIMITED BY SIZE
117500             WS-TOT-EDITADO DELIMITED BY SIZE
117600             INTO WS-LINHA-IMPRESSAO.
117700     WRITE REG-REPORT-LINE FROM WS-LINHA-IMPRESSAO.
117800*
117900 P900-FIM.
118000*-----------------------------------------------------------------
118100 P990-ENCERRAMENTO.
118200*
118300     CLOSE RFQ-INPUT-FILE
118400           SUPPLIER-INPUT-FILE
118500           PRICING-INPUT-FILE
118600           ANALYSIS-OUTPUT-FILE
118700           REPORT-OUTPUT-FILE.
118800*
118900 P990-FIM.
119000 END PROGRAM SCMP1000.
