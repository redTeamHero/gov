000100******************************************************************
000200* PROGRAM: SCMP1030                                             *
000300* Author: ANDRE RAFFUL                                          *
000400* Installation: COMPRAS DE MERCADO LTDA - CONTRATOS GOVERNAMEN- *
000500*               TAIS                                            *
000600* Purpose: MONTA O CHECKLIST DE PENDENCIAS BLOQUEANTES E NAO     *
000700*          BLOQUEANTES QUE DESTRAVAM UMA COTACAO EM HOLD         *
000800* Security: USO INTERNO - CONTRATOS GOVERNAMENTAIS              *
000900*----------------------------------------------------------------
001000*    Alteracoes:
001100*    12/02/1992 - L.CARVALHO  - RCH-0114 - CRIACAO DA ROTINA DE   RCH-0114
001200*                 CHECKLIST DE PENDENCIA PARA ITENS EM SUSPENSO.  RCH-0114
001300*    03/07/1997 - R.FEALY     - RCH-0301 - ELIMINADA A DUPLICACAO RCH-0301
001400*                 DE PERGUNTAS QUANDO DUAS FLAGS GERAM O MESMO    RCH-0301
001500*                 ITEM DE CHECKLIST.                              RCH-0301
001600*    28/01/1999 - T.ABRANTES  - RCH-0511 - VIRADA DO ANO 2000:    RCH-0511
001700*                 SEM CAMPOS DE DATA NESTA ROTINA - SEM IMPACTO.  RCH-0511
001800*    09/06/2024 - A.RAFFUL    - RCH-1198 - REESCRITA PARA O NOVO  RCH-1198
001900*                 MODULO DE ANALISE DE PROPOSTAS RFQ; ITENS       RCH-1198
002000*                 PASSARAM A SER CIBERSEGURANCA (SPRS/CMMC),      RCH-1198
002100*                 EMBALAGEM, TRANSPORTE FDT E MATERIAL PERIGOSO.  RCH-1198
002200*    21/06/2024 - A.RAFFUL    - RCH-1209 - SUBSCRITOS DEVOLVIDOS  RCH-1209
002300*                 AO NIVEL 77 PADRAO DO DEPARTAMENTO.             RCH-1209
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600*-----------------------------------------------------------------
002700 PROGRAM-ID.    SCMP1030.
002800 AUTHOR.        ANDRE RAFFUL.
002900 INSTALLATION.  COMPRAS DE MERCADO LTDA.
003000 DATE-WRITTEN.  12 FEB 1992.
003100 DATE-COMPILED.
003200 SECURITY.      USO INTERNO - CONTRATOS GOVERNAMENTAIS.
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*-----------------------------------------------------------------
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*-----------------------------------------------------------------
004000 DATA DIVISION.
004100*-----------------------------------------------------------------
004200 WORKING-STORAGE SECTION.
004300*-----------------------------------------------------------------
004400*    SUBSCRITOS DE USO GERAL - PADRAO 77 (RCH-1209)
004500 77  WS-SUBS                           PIC 9(02) COMP.
004600 77  WS-SUBS-NC                        PIC 9(02) COMP.
004700 77  WS-CONTADORES-BRUTOS REDEFINES WS-SUBS-NC
004800                                    PIC 9(02) COMP.
004900*----------------------------------------------------------------
005000*    TABELA DOS 3 ITENS NAO-BLOQUEANTES (EMBALAGEM/FDT/PERIGOSO) -
005100*    FLAG A CONSULTAR, ID E PERGUNTA, NA MESMA ORDEM (RCH-0301)
005200*----------------------------------------------------------------
005300 01  WS-ITENS-NC-IDS.
005400     05  FILLER PIC X(10) VALUE "PACKAGING".
005500     05  FILLER PIC X(10) VALUE "FDT".
005600     05  FILLER PIC X(10) VALUE "HAZMAT".
005700 01  WS-ITENS-NC-IDS-R REDEFINES WS-ITENS-NC-IDS.
005800     05  WS-ITEM-NC-ID OCCURS 3 TIMES  PIC X(10).
005900
006000 01  WS-ITENS-NC-PERGUNTAS.
006100     05  FILLER PIC X(70) VALUE
006200         "HAS PACKAGING BEEN CONFIRMED TO MIL-STD-129 / ASTM
006300-        " D3951 / RP001?".
006400     05  FILLER PIC X(70) VALUE
006500         "HAS FIRST DESTINATION TRANSPORTATION BEEN ARRANGED?".
006600     05  FILLER PIC X(70) VALUE
006700         "HAS THE SAFETY DATA SHEET (SDS/MSDS) BEEN PROVIDED?".
006800 01  WS-ITENS-NC-PERGUNTAS-R REDEFINES WS-ITENS-NC-PERGUNTAS.
006900     05  WS-ITEM-NC-QUESTION OCCURS 3 TIMES
007000                                    PIC X(70).
007100*-----------------------------------------------------------------
007200 LINKAGE SECTION.
007300*-----------------------------------------------------------------
007400 COPY HOLDCK01.
007500*-----------------------------------------------------------------
007600*-----------------------------------------------------------------
007700 PROCEDURE DIVISION USING HOLDCK-PARAMETRO.
007800*-----------------------------------------------------------------
007900 P100-INICIALIZA.
008000
008100     MOVE ZERO                         TO HOLDCK-ITEM-COUNT.
008200     MOVE SPACES                       TO HOLDCK-ITEM-TABLE.
008300
008400     IF HOLDCK-FINAL-DECISION = "HOLD "
008500         PERFORM P200-MONTA-ITENS THRU P200-FIM
008600     END-IF.
008700
008800     GOBACK.
008900*-----------------------------------------------------------------
009000 P200-MONTA-ITENS.
009100*
009200*    ORDEM FIXA: CIBER (SPRS + CMMC) - EMBALAGEM - FDT - PERIGOSO
009300*
009400     IF HOLDCK-FLAG-CYBER = "Y"
009500         ADD 1                         TO HOLDCK-ITEM-COUNT
009600         MOVE "SPRS-SCORE"             TO HOLDCK-ITEM-ID
009700                                           (HOLDCK-ITEM-COUNT)
009800         SET HOLDCK-BLOCKING (HOLDCK-ITEM-COUNT)
009900                                        TO TRUE
010000         MOVE "DFARS 252.204-7019 / 7020"
010100                                        TO HOLDCK-ITEM-CLAUSE
010200                                           (HOLDCK-ITEM-COUNT)
010300         MOVE "HAS THE SUPPLIER'S CURRENT SPRS SCORE BEEN
010400-            " VERIFIED?"              TO HOLDCK-ITEM-QUESTION
010500                                           (HOLDCK-ITEM-COUNT)
010600
010700         ADD 1                         TO HOLDCK-ITEM-COUNT
010800         MOVE "CMMC-L2"                TO HOLDCK-ITEM-ID
010900                                           (HOLDCK-ITEM-COUNT)
011000         SET HOLDCK-BLOCKING (HOLDCK-ITEM-COUNT)
011100                                        TO TRUE
011200         MOVE "CMMC LEVEL 2 / RD004"    TO HOLDCK-ITEM-CLAUSE
011300                                           (HOLDCK-ITEM-COUNT)
011400         MOVE "HAS THE SUPPLIER'S CMMC LEVEL 2 CERTIFICATION
011500-            " BEEN CONFIRMED?"        TO HOLDCK-ITEM-QUESTION
011600                                           (HOLDCK-ITEM-COUNT)
011700     END-IF.
011800
011900     PERFORM P250-MONTA-ITEM-NC THRU P250-FIM
012000             VARYING WS-SUBS-NC FROM 1 BY 1
012100             UNTIL WS-SUBS-NC IS GREATER THAN 3.
012200*
012300 P200-FIM.
012400*-----------------------------------------------------------------
012500 P250-MONTA-ITEM-NC.
012600*
012700     IF HOLDCK-FLAG-NC (WS-SUBS-NC) = "Y"
012800         ADD 1                         TO HOLDCK-ITEM-COUNT
012900         MOVE WS-ITEM-NC-ID (WS-SUBS-NC)
013000                                       TO HOLDCK-ITEM-ID
013100                                           (HOLDCK-ITEM-COUNT)
013200         SET HOLDCK-NAO-BLOCKING (HOLDCK-ITEM-COUNT)
013300                                        TO TRUE
013400         MOVE SPACES                   TO HOLDCK-ITEM-CLAUSE
013500                                           (HOLDCK-ITEM-COUNT)
013600         MOVE WS-ITEM-NC-QUESTION (WS-SUBS-NC)
013700                                       TO HOLDCK-ITEM-QUESTION
013800                                           (HOLDCK-ITEM-COUNT)
013900     END-IF.
014000*
014100 P250-FIM.
014200 END PROGRAM SCMP1030.
