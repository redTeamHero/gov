000100******************************************************************
000200* PROGRAM: SCMP1090                                             *
000300* Author: ANDRE RAFFUL                                          *
000400* Installation: COMPRAS DE MERCADO LTDA - CONTRATOS GOVERNAMEN- *
000500*               TAIS                                            *
000600* Purpose: ARREDONDAMENTO COMERCIAL (METADE PARA CIMA) DE UM    *
000700*          VALOR MONETARIO PARA DUAS CASAS DECIMAIS, USADO NO   *
000800*          CALCULO DA FAIXA DE PROPOSTA RECOMENDADA             *
000900* Security: USO INTERNO - CONTRATOS GOVERNAMENTAIS              *
001000*----------------------------------------------------------------
001100*    Alteracoes:
001200*    17/04/1989 - M.STANDIFER - RCH-0042 - CRIACAO DA ROTINA DE   RCH-0042
001300*                 ARREDONDAMENTO COMERCIAL PARA A LISTA DE        RCH-0042
001400*                 COMPRAS (SUBSTITUIU O ARREDONDAMENTO POR        RCH-0042
001500*                 TRUNCAMENTO USADO ATE ENTAO).                   RCH-0042
001600*    02/11/1991 - L.CARVALHO - RCH-0077 - CORRIGIDO O SINAL DO    RCH-0077
001700*                 RESULTADO QUANDO O VALOR DE ENTRADA E NEGATIVO  RCH-0077
001800*                 (ESTORNO DE PRECO).                             RCH-0077
001900*    22/01/1999 - T.ABRANTES - RCH-0511 - VIRADA DO ANO 2000:     RCH-0511
002000*                 CONFIRMADO QUE A ROTINA NAO MANIPULA DATAS E    RCH-0511
002100*                 NAO SOFRE IMPACTO DO BUG DO MILENIO.            RCH-0511
002200*    09/06/2024 - A.RAFFUL   - RCH-1200 - REAPROVEITADA PARA O    RCH-1200
002300*                 NOVO MODULO DE ANALISE DE PROPOSTAS RFQ; PASSOU RCH-1200
002400*                 A SER CHAMADA PELO SCMP1000 PARA CALCULAR A     RCH-1200
002500*                 FAIXA-ALVO DE PROPOSTA (97% / 101% DO ULTIMO    RCH-1200
002600*                 PRECO ADJUDICADO).                              RCH-1200
002700*    21/06/2024 - A.RAFFUL   - RCH-1213 - FLAG DE SINAL E         RCH-1213
002800*                 CONTADORES DE ARREDONDAMENTO DEVOLVIDOS AO      RCH-1213
002900*                 NIVEL 77 PADRAO DO DEPARTAMENTO.                RCH-1213
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200*-----------------------------------------------------------------
003300 PROGRAM-ID.    SCMP1090.
003400 AUTHOR.        ANDRE RAFFUL.
003500 INSTALLATION.  COMPRAS DE MERCADO LTDA.
003600 DATE-WRITTEN.  17 APR 1989.
003700 DATE-COMPILED.
003800 SECURITY.      USO INTERNO - CONTRATOS GOVERNAMENTAIS.
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*-----------------------------------------------------------------
004600* VALOR DE ENTRADA COM 4 CASAS DECIMAIS (RESULTADO DE UMA
004700* MULTIPLICACAO DE PRECO POR PERCENTUAL); RETORNA O VALOR
004800* ARREDONDADO PARA 2 CASAS PELO METODO METADE-PARA-CIMA (0,005
004900* OU MAIS ARREDONDA A CASA DOS CENTAVOS PARA CIMA).
005000*-----------------------------------------------------------------
005100 DATA DIVISION.
005200*-----------------------------------------------------------------
005300 WORKING-STORAGE SECTION.
005400*-----------------------------------------------------------------
005500*    FLAG DE SINAL E CONTADORES DE ARREDONDAMENTO - PADRAO 77
005600*    DO DEPARTAMENTO (RCH-1213)
005700 77  WS-VALOR-NEGATIVO                 PIC X(01) VALUE "N".
005800     88  FLAG-NEGATIVO                 VALUE "S".
005900 77  WS-CENTAVOS-EXT                   PIC 9(11) COMP.
006000 77  WS-CENTAVOS-EXT-V99 REDEFINES WS-CENTAVOS-EXT
006100                                       PIC 9(09)V99.
006200 77  WS-RESTO-DECIMOS                  PIC 9(02) COMP.
006300 01  WS-AUXILIARES.
006400     05  WS-VALOR-ABSOLUTO             PIC 9(09)V9(04).
006500     05  WS-VALOR-ABSOLUTO-N REDEFINES WS-VALOR-ABSOLUTO
006600                                       PIC 9(13).
006700     05  WS-VALOR-ABSOLUTO-SPLIT REDEFINES WS-VALOR-ABSOLUTO.
006800         10  WS-VALOR-PARTE-INTEIRA    PIC 9(09).
006900         10  WS-VALOR-PARTE-DECIMAL    PIC 9(04).
007000     05  FILLER                        PIC X(02).
007100*-----------------------------------------------------------------
007200 LINKAGE SECTION.
007300*-----------------------------------------------------------------
007400 01  LKS-PARAMETRO.
007500     05 LKS-VALOR-ENTRADA              PIC S9(09)V9(04).
007600     05 LKS-VALOR-ARREDONDADO          PIC S9(07)V99.
007700*-----------------------------------------------------------------
007800* LKS-VALOR-ENTRADA     = VALOR A ARREDONDAR (4 CASAS DECIMAIS)
007900* LKS-VALOR-ARREDONDADO = VALOR ARREDONDADO (2 CASAS, SINALIZADO)
008000*-----------------------------------------------------------------
008100*-----------------------------------------------------------------
008200 PROCEDURE DIVISION USING LKS-PARAMETRO.
008300*-----------------------------------------------------------------
008400 P100-INICIALIZA.
008500
008600     MOVE "N"                          TO WS-VALOR-NEGATIVO.
008700
008800     IF LKS-VALOR-ENTRADA IS LESS THAN ZERO
008900         SET FLAG-NEGATIVO             TO TRUE
009000         COMPUTE WS-VALOR-ABSOLUTO = LKS-VALOR-ENTRADA * -1
009100     ELSE
009200         MOVE LKS-VALOR-ENTRADA         TO WS-VALOR-ABSOLUTO
009300     END-IF.
009400
009500     PERFORM P200-ARREDONDA THRU P200-FIM.
009600
009700     PERFORM P300-APLICA-SINAL THRU P300-FIM.
009800
009900     GOBACK.
010000*-----------------------------------------------------------------
010100 P200-ARREDONDA.
010200*
010300*    WS-VALOR-ABSOLUTO-N CONTEM O VALOR * 10000 (SEM PONTO
010400*    DECIMAL). DIVIDINDO POR 100 SEPARA-SE OS CENTAVOS DO
010500*    RESTO EM DECIMOS DE CENTAVO, USADO PARA A DECISAO DE
010600*    ARREDONDAR PARA CIMA.
010700*
010800     DIVIDE WS-VALOR-ABSOLUTO-N BY 100
010900             GIVING      WS-CENTAVOS-EXT
011000             REMAINDER   WS-RESTO-DECIMOS.
011100
011200     IF WS-RESTO-DECIMOS IS GREATER THAN OR EQUAL TO 50
011300         ADD 1                          TO WS-CENTAVOS-EXT
011400     END-IF.
011500*
011600 P200-FIM.
011700*-----------------------------------------------------------------
011800 P300-APLICA-SINAL.
011900*
012000     IF FLAG-NEGATIVO
012100         COMPUTE LKS-VALOR-ARREDONDADO =
012200                 WS-CENTAVOS-EXT-V99 * -1
012300     ELSE
012400         MOVE WS-CENTAVOS-EXT-V99       TO LKS-VALOR-ARREDONDADO
012500     END-IF.
012600*
012700 P300-FIM.
012800 END PROGRAM SCMP1090.
