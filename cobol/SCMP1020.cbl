000100******************************************************************
000200* PROGRAM: SCMP1020                                             *
000300* Author: ANDRE RAFFUL                                          *
000400* Installation: COMPRAS DE MERCADO LTDA - CONTRATOS GOVERNAMEN- *
000500*               TAIS                                            *
000600* Purpose: MONTA O CHECKLIST DE PRONTIDAO DE UMA COTACAO A       *
000700*          PARTIR DOS RISCOS DETECTADOS E DAS FLAGS DE           *
000800*          ADERENCIA A CLAUSULAS (COMPLIANCE)                    *
000900* Security: USO INTERNO - CONTRATOS GOVERNAMENTAIS              *
001000*----------------------------------------------------------------
001100*    Alteracoes:
001200*    22/06/1993 - L.CARVALHO  - RCH-0140 - CRIACAO DA ROTINA DE   RCH-0140
001300*                 CHECKLIST DE PRONTIDAO PARA PEDIDOS DE COMPRA.  RCH-0140
001400*    09/09/1998 - R.FEALY     - RCH-0455 - LINHA-RESUMO PASSOU A  RCH-0455
001500*                 OMITIR O NUMERO/NSN QUANDO NAO INFORMADOS.      RCH-0455
001600*    30/01/1999 - T.ABRANTES  - RCH-0511 - VIRADA DO ANO 2000:    RCH-0511
001700*                 SEM CAMPOS DE DATA NESTA ROTINA - SEM IMPACTO.  RCH-0511
001800*    09/06/2024 - A.RAFFUL    - RCH-1197 - REESCRITA PARA O NOVO  RCH-1197
001900*                 MODULO DE ANALISE DE PROPOSTAS RFQ; PASSOU A    RCH-1197
002000*                 GERAR ITENS DE RISCO E DE COMPLIANCE PARA CADA  RCH-1197
002100*                 COTACAO ANALISADA.                              RCH-1197
002200*    21/06/2024 - A.RAFFUL    - RCH-1208 - SUBSCRITO E CONTADORES RCH-1208
002300*                 DEVOLVIDOS AO NIVEL 77 PADRAO DO DEPARTAMENTO.  RCH-1208
002400*    22/06/2024 - A.RAFFUL    - RCH-1216 - CORRIGIDA A PERGUNTA   RCH-1216
002500*                 DE COMPLIANCE, QUE VINHA SENDO CORTADA NO       RCH-1216
002600*                 PRIMEIRO ESPACO DO ROTULO (STRING ... DELIMITED RCH-1216
002700*                 BY SPACE PARA UM CAMPO COM ESPACOS INTERNOS);   RCH-1216
002800*                 O ROTULO PASSA A SER MEDIDO PELA DIREITA E      RCH-1216
002900*                 CONCATENADO POR TAMANHO (DELIMITED BY SIZE).    RCH-1216
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200*-----------------------------------------------------------------
003300 PROGRAM-ID.    SCMP1020.
003400 AUTHOR.        ANDRE RAFFUL.
003500 INSTALLATION.  COMPRAS DE MERCADO LTDA.
003600 DATE-WRITTEN.  22 JUN 1993.
003700 DATE-COMPILED.
003800 SECURITY.      USO INTERNO - CONTRATOS GOVERNAMENTAIS.
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*-----------------------------------------------------------------
004600 DATA DIVISION.
004700*-----------------------------------------------------------------
004800 WORKING-STORAGE SECTION.
004900*-----------------------------------------------------------------
005000*    SUBSCRITO E CONTADORES DE USO GERAL - PADRAO 77 (RCH-1208)
005100 77  WS-SUBS                           PIC 9(02) COMP.
005200 77  WS-CONTA-N                        PIC 9(02) COMP.
005300 77  WS-CONTA-N-EDIT                   PIC Z9.
005400*    TAMANHO UTIL DO ROTULO DE COMPLIANCE, MEDIDO PELA DIREITA
005500*    (RCH-1216)
005600 77  WS-TAM-LABEL                      PIC 9(02) COMP.
005700 01  WS-AUXILIARES.
005800     05  WS-RFQ-PARTE                  PIC X(24).
005900     05  WS-RFQ-PARTE-R REDEFINES WS-RFQ-PARTE.
006000         10  WS-RFQ-PARTE-CHAR         PIC X(01) OCCURS 24 TIMES.
006100     05  WS-NSN-PARTE                  PIC X(24).
006200     05  WS-NSN-PARTE-R REDEFINES WS-NSN-PARTE.
006300         10  WS-NSN-PARTE-CHAR         PIC X(01) OCCURS 24 TIMES.
006400     05  FILLER                        PIC X(05).
006500*----------------------------------------------------------------
006600*    TABELA DE ROTULOS DAS FLAGS DE COMPLIANCE - MESMA ORDEM
006700*    FIXA DO LAYOUT DA RFQ (RCH-1197)
006800*----------------------------------------------------------------
006900 01  WS-TABELA-LABELS.
007000     05  FILLER  PIC X(40) VALUE "BUY AMERICAN ACT".
007100     05  FILLER  PIC X(40) VALUE "BERRY AMENDMENT".
007200     05  FILLER  PIC X(40) VALUE "DOMESTIC SOURCING".
007300     05  FILLER  PIC X(40) VALUE
007400                 "ADDITIVE MANUFACTURING RESTRICTION".
007500     05  FILLER  PIC X(40) VALUE "PACKAGING".
007600     05  FILLER  PIC X(40) VALUE "CYBERSECURITY (NIST/SPRS)".
007700     05  FILLER  PIC X(40) VALUE "HAZARDOUS MATERIAL HANDLING".
007800     05  FILLER  PIC X(40) VALUE
007900                 "FIRST DESTINATION TRANSPORTATION (FDT)".
008000 01  WS-TABELA-LABELS-R REDEFINES WS-TABELA-LABELS.
008100     05  WS-LABEL OCCURS 8 TIMES       PIC X(40).
008200*-----------------------------------------------------------------
008300 LINKAGE SECTION.
008400*-----------------------------------------------------------------
008500 COPY CKLST01.
008600*-----------------------------------------------------------------
008700*-----------------------------------------------------------------
008800 PROCEDURE DIVISION USING CKLST-PARAMETRO.
008900*-----------------------------------------------------------------
009000 P100-INICIALIZA.
009100
009200     MOVE ZERO                         TO CKLST-ITEM-COUNT
009300                                           WS-CONTA-N.
009400     MOVE SPACES                       TO CKLST-ITEM-TABLE
009500                                           CKLST-SUMMARY-LINE.
009600
009700     PERFORM P150-MONTA-RESUMO THRU P150-FIM.
009800     PERFORM P200-MONTA-RISCOS THRU P200-FIM
009900             VARYING WS-SUBS FROM 1 BY 1
010000             UNTIL WS-SUBS IS GREATER THAN CKLST-RISK-COUNT.
010100     PERFORM P300-MONTA-COMPLIANCE THRU P300-FIM
010200             VARYING WS-SUBS FROM 1 BY 1
010300             UNTIL WS-SUBS IS GREATER THAN 8.
010400
010500     GOBACK.
010600*-----------------------------------------------------------------
010700 P150-MONTA-RESUMO.
010800*
010900     IF CKLST-RFQ-NUMBER = SPACES
011000         MOVE SPACES                   TO WS-RFQ-PARTE
011100     ELSE
011200         STRING "RFQ " DELIMITED BY SIZE
011300                 CKLST-RFQ-NUMBER DELIMITED BY SPACE
011400                 " "  DELIMITED BY SIZE
011500                 INTO WS-RFQ-PARTE
011600     END-IF.
011700
011800     IF CKLST-NSN = SPACES
011900         MOVE SPACES                   TO WS-NSN-PARTE
012000     ELSE
012100         STRING "(NSN " DELIMITED BY SIZE
012200                 CKLST-NSN DELIMITED BY SPACE
012300                 ")"  DELIMITED BY SIZE
012400                 INTO WS-NSN-PARTE
012500     END-IF.
012600
012700     STRING "CHECKLIST FOR " DELIMITED BY SIZE
012800             WS-RFQ-PARTE     DELIMITED BY SIZE
012900             WS-NSN-PARTE     DELIMITED BY SIZE
013000             INTO CKLST-SUMMARY-LINE.
013100*
013200 P150-FIM.
013300*-----------------------------------------------------------------
013400 P200-MONTA-RISCOS.
013500*
013600     ADD 1                             TO CKLST-ITEM-COUNT.
013700     MOVE WS-SUBS                      TO WS-CONTA-N-EDIT.
013800     STRING CKLST-RFQ-NUMBER DELIMITED BY SPACE
013900             "-RISK-" DELIMITED BY SIZE
014000             WS-CONTA-N-EDIT DELIMITED BY SIZE
014100             INTO CKLST-ITEM-ID (CKLST-ITEM-COUNT).
014200     MOVE "RISK"                       TO CKLST-ITEM-CATEGORY
014300                                           (CKLST-ITEM-COUNT).
014400     STRING "IS THE TEAM PREPARED TO MITIGATE THIS RISK: "
014500             DELIMITED BY SIZE
014600             CKLST-RISK-TEXT (WS-SUBS) DELIMITED BY SIZE
014700             "?" DELIMITED BY SIZE
014800             INTO CKLST-ITEM-QUESTION (CKLST-ITEM-COUNT).
014900*
015000 P200-FIM.
015100*-----------------------------------------------------------------
015200 P300-MONTA-COMPLIANCE.
015300*
015400     IF CKLST-FLAG-TABLE (WS-SUBS) = "Y"
015500         ADD 1                         TO CKLST-ITEM-COUNT
015600         ADD 1                         TO WS-CONTA-N
015700         MOVE WS-CONTA-N               TO WS-CONTA-N-EDIT
015800         STRING CKLST-RFQ-NUMBER DELIMITED BY SPACE
015900                 "-COMPLIANCE-" DELIMITED BY SIZE
016000                 WS-CONTA-N-EDIT DELIMITED BY SIZE
016100                 INTO CKLST-ITEM-ID (CKLST-ITEM-COUNT)
016200         MOVE "COMPLIANCE"             TO CKLST-ITEM-CATEGORY
016300                                           (CKLST-ITEM-COUNT)
016400         PERFORM P305-ACHA-TAM-LABEL   THRU P305-FIM
016500         STRING "CAN WE MEET THE " DELIMITED BY SIZE
016600                 WS-LABEL (WS-SUBS) (1:WS-TAM-LABEL)
016700                                       DELIMITED BY SIZE
016800                 " REQUIREMENT?" DELIMITED BY SIZE
016900                 INTO CKLST-ITEM-QUESTION (CKLST-ITEM-COUNT)
017000     END-IF.
017100*
017200 P300-FIM.
017300*-----------------------------------------------------------------
017400 P305-ACHA-TAM-LABEL.
017500*
017600*    MEDE O ROTULO PELA DIREITA (SEM FUNCTION TRIM - ESTE
017700*    DEPARTAMENTO NAO USA INTRINSIC FUNCTIONS); O LIMITE MINIMO
017800*    DE 1 EVITA UMA REFERENCIA-MODIFICADORA DE TAMANHO ZERO.
017900*
018000     MOVE 40                      TO WS-TAM-LABEL.
018100     PERFORM P306-RECUA-TAM-LABEL THRU P306-FIM
018200             UNTIL WS-TAM-LABEL = 0
018300             OR WS-LABEL (WS-SUBS) (WS-TAM-LABEL:1) NOT = SPACE.
018400     IF WS-TAM-LABEL = 0
018500         MOVE 1                   TO WS-TAM-LABEL
018600     END-IF.
018700*
018800 P305-FIM.
018900*-----------------------------------------------------------------
019000 P306-RECUA-TAM-LABEL.
019100*
019200     SUBTRACT 1                   FROM WS-TAM-LABEL.
019300*
019400 P306-FIM.
019500 END PROGRAM SCMP1020.
