000100******************************************************************
000200* PROGRAM: SCMP1060                                             *
000300* Author: ANDRE RAFFUL                                          *
000400* Installation: COMPRAS DE MERCADO LTDA - CONTRATOS GOVERNAMEN- *
000500*               TAIS                                            *
000600* Purpose: MONTA AS LINHAS IMPRESSAS DA COTACAO (QUOTE) E DO     *
000700*          CERTIFICADO DE RASTREABILIDADE (TRACEABILITY) DE UM   *
000800*          REGISTRO DE PRECO JA VALIDADO                         *
000900* Security: USO INTERNO - CONTRATOS GOVERNAMENTAIS              *
001000*----------------------------------------------------------------
001100*    Alteracoes:
001200*    08/10/1994 - R.FEALY     - RCH-0195 - CRIACAO DA ROTINA DE   RCH-0195
001300*                 IMPRESSAO DE COTACAO PARA PEDIDOS APROVADOS.    RCH-0195
001400*    19/03/1998 - S.NAKAMURA  - RCH-0430 - INCLUIDO O CERTIFICADO RCH-0430
001500*                 DE CADEIA DE CUSTODIA PARA ITENS RASTREAVEIS.   RCH-0430
001600*    31/01/1999 - T.ABRANTES  - RCH-0511 - VIRADA DO ANO 2000:    RCH-0511
001700*                 SEM CAMPOS DE DATA NESTA ROTINA - SEM IMPACTO.  RCH-0511
001800*    09/06/2024 - A.RAFFUL    - RCH-1202 - REESCRITA PARA O NOVO  RCH-1202
001900*                 MODULO DE ANALISE DE PROPOSTAS RFQ (COTACAO E   RCH-1202
002000*                 CERTIFICADO DE RASTREABILIDADE POR REGISTRO DE  RCH-1202
002100*                 PRECO ADJUDICADO).                              RCH-1202
002200*    21/06/2024 - A.RAFFUL    - RCH-1212 - CAMPOS DE EDICAO       RCH-1212
002300*                 DEVOLVIDOS AO NIVEL 77 PADRAO DO DEPARTAMENTO   RCH-1212
002400*                 (MESMO PADRAO DE WS-MENSAGEM/WS-PROMPT USADO EM RCH-1212
002500*                 OUTRAS ROTINAS DE IMPRESSAO DO DEPARTAMENTO).   RCH-1212
002600*    22/06/2024 - A.RAFFUL    - RCH-1218 - APROVEITADO O GRUPO    RCH-1218
002700*                 WS-NOMES-BUFFER (RESERVADO DESDE A RCH-0430     RCH-1218
002800*                 PARA UMA FUTURA ROTINA DE TRUNCAMENTO) PARA      RCH-1218
002900*                 CORRIGIR A COTACAO E O CERTIFICADO DE           RCH-1218
003000*                 RASTREABILIDADE, QUE VINHAM CORTANDO O NOME DO  RCH-1218
003100*                 FORNECEDOR/FABRICANTE/DISTRIBUIDOR NO PRIMEIRO  RCH-1218
003200*                 ESPACO (STRING ... DELIMITED BY SPACE EM CAMPO  RCH-1218
003300*                 COM ESPACOS INTERNOS); INCLUIDO O TERCEIRO      RCH-1218
003400*                 ELEMENTO DO GRUPO PARA O DISTRIBUIDOR.          RCH-1218
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700*-----------------------------------------------------------------
003800 PROGRAM-ID.    SCMP1060.
003900 AUTHOR.        ANDRE RAFFUL.
004000 INSTALLATION.  COMPRAS DE MERCADO LTDA.
004100 DATE-WRITTEN.  08 OCT 1994.
004200 DATE-COMPILED.
004300 SECURITY.      USO INTERNO - CONTRATOS GOVERNAMENTAIS.
004400*-----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600*-----------------------------------------------------------------
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*-----------------------------------------------------------------
005100 DATA DIVISION.
005200*-----------------------------------------------------------------
005300 WORKING-STORAGE SECTION.
005400*-----------------------------------------------------------------
005500*    CAMPOS DE EDICAO DE USO GERAL - PADRAO 77 (RCH-1212)
005600 77  WS-QUANTIDADE-ED                  PIC ZZZZZZ9.
005700 77  WS-QUANTIDADE-ED-R REDEFINES WS-QUANTIDADE-ED
005800                                    PIC X(07).
005900 77  WS-PRECO-UNIT-ED                  PIC $$$$$$9.99.
006000 77  WS-PRECO-TOTAL-ED                 PIC $$$$$$$$9.99.
006100 77  WS-DIAS-ED                        PIC ZZ9.
006200 77  WS-DIAS-ED-R REDEFINES WS-DIAS-ED
006300                                    PIC X(03).
006400*-----------------------------------------------------------------
006500*    SUBSCRITO E TAMANHO UTIL PARA A MEDIDA PELA DIREITA DO
006600*    ELEMENTO DE WS-NOME-BUFFER EM USO (RCH-1218)
006700*-----------------------------------------------------------------
006800 77  WS-SUBS-NOME                      PIC 9(01) COMP.
006900 77  WS-TAM-NOME                       PIC 9(02) COMP.
007000*----------------------------------------------------------------
007100*    VISOES ALTERNATIVAS DOS NOMES DE FORNECEDOR/FABRICANTE/
007200*    DISTRIBUIDOR, USADAS PARA MEDIR O CAMPO PELA DIREITA ANTES
007300*    DE UM STRING, SEM FUNCTION TRIM (RCH-0430/RCH-1218)
007400*----------------------------------------------------------------
007500 01  WS-NOMES-BUFFER.
007600     05  WS-SUPPLIER-BUFFER            PIC X(30).
007700     05  WS-MANUFACTURER-BUFFER        PIC X(30).
007800     05  WS-DISTRIBUTOR-BUFFER         PIC X(30).
007900     05  FILLER                        PIC X(05).
008000 01  WS-NOMES-BUFFER-R REDEFINES WS-NOMES-BUFFER.
008100     05  WS-NOME-BUFFER OCCURS 3 TIMES PIC X(30).
008200     05  FILLER                        PIC X(05).
008300 01  WS-LINHA-AUX.
008400     05  WS-LINHA-AUX-DADOS            PIC X(50).
008500     05  FILLER                        PIC X(10).
008600*-----------------------------------------------------------------
008700 LINKAGE SECTION.
008800*-----------------------------------------------------------------
008900 COPY DOCGN01.
009000*-----------------------------------------------------------------
009100*-----------------------------------------------------------------
009200 PROCEDURE DIVISION USING DOCGN-PARAMETRO.
009300*-----------------------------------------------------------------
009400 P100-INICIALIZA.
009500
009600     MOVE ZERO                         TO DOCGN-QUOTE-COUNT
009700                                           DOCGN-TRACE-COUNT.
009800     MOVE SPACES                       TO DOCGN-QUOTE-TABLE
009900                                           DOCGN-TRACE-TABLE.
010000
010100     PERFORM P200-MONTA-COTACAO THRU P200-FIM.
010200     PERFORM P300-MONTA-RASTREABILIDADE THRU P300-FIM.
010300
010400     GOBACK.
010500*-----------------------------------------------------------------
010600*    MEDE PELA DIREITA O ELEMENTO WS-NOME-BUFFER (WS-SUBS-NOME)
010700*    (SEM FUNCTION TRIM - ESTE DEPARTAMENTO NAO USA INTRINSIC
010800*    FUNCTIONS); O LIMITE MINIMO DE 1 EVITA UMA REFERENCIA-
010900*    MODIFICADORA DE TAMANHO ZERO. QUEM CHAMA E RESPONSAVEL POR
011000*    MOVER O NOME PARA O BUFFER E AJUSTAR WS-SUBS-NOME ANTES DO
011100*    PERFORM (RCH-1218).
011200*-----------------------------------------------------------------
011300 P195-ACHA-TAM-NOME.
011400*
011500     MOVE 30                        TO WS-TAM-NOME.
011600     PERFORM P196-RECUA-TAM-NOME    THRU P196-FIM
011700             UNTIL WS-TAM-NOME = 0
011800             OR WS-NOME-BUFFER (WS-SUBS-NOME) (WS-TAM-NOME:1)
011900                                    NOT = SPACE.
012000     IF WS-TAM-NOME = 0
012100         MOVE 1                     TO WS-TAM-NOME
012200     END-IF.
012300*
012400 P195-FIM.
012500*-----------------------------------------------------------------
012600 P196-RECUA-TAM-NOME.
012700*
012800     SUBTRACT 1                     FROM WS-TAM-NOME.
012900*
013000 P196-FIM.
013100*-----------------------------------------------------------------
013200 P200-MONTA-COTACAO.
013300*
013400     MOVE DOCGN-QUANTITY                TO WS-QUANTIDADE-ED.
013500     MOVE DOCGN-UNIT-PRICE               TO WS-PRECO-UNIT-ED.
013600     MOVE DOCGN-TOTAL-PRICE              TO WS-PRECO-TOTAL-ED.
013700     MOVE DOCGN-DELIVERY-DAYS            TO WS-DIAS-ED.
013800
013900     MOVE 1                              TO DOCGN-QUOTE-COUNT.
014000     STRING "RFQ NUMBER: " DELIMITED BY SIZE
014100             DOCGN-RFQ-NUMBER DELIMITED BY SPACE
014200             INTO DOCGN-QUOTE-LINE (1).
014300
014400     ADD 1                               TO DOCGN-QUOTE-COUNT.
014500     STRING "NSN: " DELIMITED BY SIZE
014600             DOCGN-NSN DELIMITED BY SPACE
014700             INTO DOCGN-QUOTE-LINE (2).
014800
014900     ADD 1                               TO DOCGN-QUOTE-COUNT.
015000     STRING "QUANTITY: " DELIMITED BY SIZE
015100             WS-QUANTIDADE-ED DELIMITED BY SIZE
015200             INTO DOCGN-QUOTE-LINE (3).
015300
015400     ADD 1                               TO DOCGN-QUOTE-COUNT.
015500     STRING "UNIT PRICE: " DELIMITED BY SIZE
015600             WS-PRECO-UNIT-ED DELIMITED BY SIZE
015700             INTO DOCGN-QUOTE-LINE (4).
015800
015900     ADD 1                               TO DOCGN-QUOTE-COUNT.
016000     STRING "TOTAL PRICE: " DELIMITED BY SIZE
016100             WS-PRECO-TOTAL-ED DELIMITED BY SIZE
016200             INTO DOCGN-QUOTE-LINE (5).
016300
016400     ADD 1                               TO DOCGN-QUOTE-COUNT.
016500     STRING "DELIVERY: " DELIMITED BY SIZE
016600             WS-DIAS-ED DELIMITED BY SIZE
016700             " DAYS ARO" DELIMITED BY SIZE
016800             INTO DOCGN-QUOTE-LINE (6).
016900
017000     ADD 1                               TO DOCGN-QUOTE-COUNT.
017100     MOVE 1                              TO WS-SUBS-NOME.
017200     MOVE DOCGN-SUPPLIER-NAME
017300                             TO WS-NOME-BUFFER (WS-SUBS-NOME).
017400     PERFORM P195-ACHA-TAM-NOME          THRU P195-FIM.
017500     STRING "SUPPLIER: " DELIMITED BY SIZE
017600             WS-NOME-BUFFER (WS-SUBS-NOME) (1:WS-TAM-NOME)
017700                                          DELIMITED BY SIZE
017800             INTO DOCGN-QUOTE-LINE (7).
017900*
018000 P200-FIM.
018100*-----------------------------------------------------------------
018200 P300-MONTA-RASTREABILIDADE.
018300*
018400     MOVE 1                              TO DOCGN-TRACE-COUNT.
018500     MOVE "TRACEABILITY CERTIFICATION"    TO DOCGN-TRACE-LINE (1).
018600
018700     ADD 1                               TO DOCGN-TRACE-COUNT.
018800     STRING "RFQ NUMBER: " DELIMITED BY SIZE
018900             DOCGN-RFQ-NUMBER DELIMITED BY SPACE
019000             INTO DOCGN-TRACE-LINE (2).
019100
019200     ADD 1                               TO DOCGN-TRACE-COUNT.
019300     STRING "NSN: " DELIMITED BY SIZE
019400             DOCGN-NSN DELIMITED BY SPACE
019500             INTO DOCGN-TRACE-LINE (3).
019600
019700     ADD 1                               TO DOCGN-TRACE-COUNT.
019800     MOVE 2                              TO WS-SUBS-NOME.
019900     MOVE DOCGN-MANUFACTURER
020000                             TO WS-NOME-BUFFER (WS-SUBS-NOME).
020100     PERFORM P195-ACHA-TAM-NOME          THRU P195-FIM.
020200     STRING "MANUFACTURER: " DELIMITED BY SIZE
020300             WS-NOME-BUFFER (WS-SUBS-NOME) (1:WS-TAM-NOME)
020400                                          DELIMITED BY SIZE
020500             INTO DOCGN-TRACE-LINE (4).
020600
020700     IF DOCGN-DISTRIBUTOR NOT = SPACES
020800         MOVE 3                          TO WS-SUBS-NOME
020900         MOVE DOCGN-DISTRIBUTOR
021000                             TO WS-NOME-BUFFER (WS-SUBS-NOME)
021100         PERFORM P195-ACHA-TAM-NOME      THRU P195-FIM
021200         ADD 1                           TO DOCGN-TRACE-COUNT
021300         STRING "DISTRIBUTOR: " DELIMITED BY SIZE
021400                 WS-NOME-BUFFER (WS-SUBS-NOME) (1:WS-TAM-NOME)
021500                                          DELIMITED BY SIZE
021600                 INTO DOCGN-TRACE-LINE (DOCGN-TRACE-COUNT)
021700     END-IF.
021800
021900     ADD 1                               TO DOCGN-TRACE-COUNT.
022000     MOVE 1                              TO WS-SUBS-NOME.
022100     MOVE DOCGN-SUPPLIER-NAME
022200                             TO WS-NOME-BUFFER (WS-SUBS-NOME).
022300     PERFORM P195-ACHA-TAM-NOME          THRU P195-FIM.
022400     STRING "SUPPLIER: " DELIMITED BY SIZE
022500             WS-NOME-BUFFER (WS-SUBS-NOME) (1:WS-TAM-NOME)
022600                                          DELIMITED BY SIZE
022700             INTO DOCGN-TRACE-LINE (DOCGN-TRACE-COUNT).
022800
022900     ADD 1                               TO DOCGN-TRACE-COUNT.
023000     MOVE "THIS CERTIFIES THAT THE ABOVE CHAIN OF CUSTODY IS
023100-        " ACCURATE AND COMPLETE AS OF THE DATE OF THIS
023200-        " QUOTATION."                   TO DOCGN-TRACE-LINE
023300                                              (DOCGN-TRACE-COUNT).
023400
023500     ADD 1                               TO DOCGN-TRACE-COUNT.
023600     MOVE "SIGNATURE: ______________________________"
023700                                          TO DOCGN-TRACE-LINE
023800                                              (DOCGN-TRACE-COUNT).
023900*
024000 P300-FIM.
024100 END PROGRAM SCMP1060.
