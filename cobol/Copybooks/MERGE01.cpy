000100******************************************************************
000200* MERGE01 - AREA DE LINKAGE ENTRE SCMP1000 E SCMP1040            *
000300* SISTEMA DE COMPRAS DE MERCADO - MODULO DE ANALISE DE RFQ      *
000400*----------------------------------------------------------------
000500* Author: ANDRE RAFFUL                                          *
000600* Date: 09/06/2024                                               *
000700* Purpose: DADOS DE ENTRADA PARA A MESCLA DA DECISAO DO MOTOR    *
000800*          COM O PARECER DO CONSULTOR EXTERNO E RESULTADO FINAL  *
000900* Alteracoes: 09/06/2024 - A.RAFFUL - RCH-1201 - CRIACAO         *
001000******************************************************************
001100 01  MERGE-PARAMETRO.
001200     05 MERGE-COMPLIANCE-BLOCKER       PIC X(01).
001300         88 MERGE-BLOCKER-SIM          VALUE "Y".
001400     05 MERGE-RECOMENDACAO-MOTOR       PIC X(16).
001500     05 MERGE-RECOM-MOTOR-R
001600                 REDEFINES MERGE-RECOMENDACAO-MOTOR.
001700         10 MERGE-RECOM-MOTOR-CHAR PIC X(01) OCCURS 16 TIMES.
001800     05 MERGE-DECISAO-CONSULTOR        PIC X(05).
001900*----------------------------------------------------------------
002000*    SAIDA: DECISAO FINAL DA COTACAO E MOTIVO
002100*----------------------------------------------------------------
002200     05 MERGE-DECISAO-FINAL            PIC X(05).
002300     05 MERGE-MOTIVO                   PIC X(40).
002400     05 FILLER                         PIC X(08).
