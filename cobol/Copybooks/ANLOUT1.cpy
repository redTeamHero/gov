000100******************************************************************
000200* ANLOUT1 - LAYOUT DO REGISTRO DE SAIDA ANALYSIS-OUTPUT         *
000300* SISTEMA DE COMPRAS DE MERCADO - MODULO DE ANALISE DE RFQ      *
000400*----------------------------------------------------------------
000500* Author: ANDRE RAFFUL                                          *
000600* Date: 02/06/2024                                               *
000700* Purpose: LAYOUT DO ARQUIVO DE RESULTADO DA ANALISE DE RFQ      *
000800* Alteracoes: 02/06/2024 - A.RAFFUL - RCH-1190 - CRIACAO         *
000900*             21/06/2024 - A.RAFFUL - RCH-1233 - INCLUIDO O      *
001000*             STATUS QPL/QML NO REGISTRO DE SAIDA               *
001100******************************************************************
001200 01  ANALYSIS-OUTPUT-REG.
001300     05 ANL-RFQ-NUMBER                   PIC X(20).
001400     05 ANL-SCORE                        PIC 9(03).
001500     05 ANL-RECOMMENDATION               PIC X(16).
001600     05 ANL-PRICE-INTEL.
001700         10 ANL-HIST-LOW                 PIC S9(07)V99.
001800         10 ANL-HIST-HIGH                PIC S9(07)V99.
001900         10 ANL-RECENT-AWARD             PIC S9(07)V99.
002000         10 ANL-TARGET-LOW               PIC S9(07)V99.
002100         10 ANL-TARGET-HIGH              PIC S9(07)V99.
002200     05 ANL-FINAL-DECISION               PIC X(05).
002300     05 ANL-QPL-STATUS                   PIC X(12).
002400     05 FILLER                           PIC X(15).
