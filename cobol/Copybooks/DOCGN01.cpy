000100******************************************************************
000200* DOCGN01 - AREA DE LINKAGE ENTRE SCMP1000 E SCMP1060            *
000300* SISTEMA DE COMPRAS DE MERCADO - MODULO DE ANALISE DE RFQ      *
000400*----------------------------------------------------------------
000500* Author: ANDRE RAFFUL                                          *
000600* Date: 09/06/2024                                               *
000700* Purpose: DADOS DE ENTRADA PARA A COTACAO (QUOTE) E PARA O      *
000800*          CERTIFICADO DE RASTREABILIDADE (TRACEABILITY) DE UM   *
000900*          REGISTRO DE PRECO, E AS LINHAS IMPRESSAS RESULTANTES  *
001000* Alteracoes: 09/06/2024 - A.RAFFUL - RCH-1202 - CRIACAO         *
001100*             21/06/2024 - A.RAFFUL - RCH-1206 - DOCGN-TRACE-LINE*
001200*             AMPLIADA DE 7 PARA 8 OCORRENCIAS; O CERTIFICADO    *
001300*             GRAVA UMA LINHA A MAIS QUANDO HA DISTRIBUIDOR      *
001400*             INFORMADO E A TABELA TRANSBORDAVA.                 *
001500******************************************************************
001600 01  DOCGN-PARAMETRO.
001700     05 DOCGN-RFQ-NUMBER                 PIC X(20).
001800     05 DOCGN-NSN                        PIC X(16).
001900     05 DOCGN-QUANTITY                   PIC 9(07).
002000     05 DOCGN-UNIT-PRICE                 PIC S9(07)V99.
002100     05 DOCGN-TOTAL-PRICE                PIC S9(09)V99.
002200     05 DOCGN-DELIVERY-DAYS              PIC 9(03).
002300     05 DOCGN-SUPPLIER-NAME              PIC X(30).
002400     05 DOCGN-MANUFACTURER               PIC X(30).
002500     05 DOCGN-DISTRIBUTOR                PIC X(30).
002600*----------------------------------------------------------------
002700*    SAIDA: LINHAS DA COTACAO (7) E DO CERTIFICADO DE
002800*    RASTREABILIDADE (ATE 8, RCH-1206); CADA GRUPO TERMINA QUANDO
002900*    A LINHA-CONTADOR RESPECTIVA FOR ATINGIDA
003000*----------------------------------------------------------------
003100     05 DOCGN-QUOTE-COUNT                PIC 9(02) COMP.
003200     05 DOCGN-QUOTE-TABLE.
003300         10 DOCGN-QUOTE-LINE OCCURS 7 TIMES
003400                                 PIC X(80).
003500     05 DOCGN-TRACE-COUNT                PIC 9(02) COMP.
003600     05 DOCGN-TRACE-TABLE.
003700         10 DOCGN-TRACE-LINE OCCURS 8 TIMES
003800                                 PIC X(80).
003900     05 FILLER                           PIC X(10).
