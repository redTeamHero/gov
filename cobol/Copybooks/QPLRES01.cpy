000100******************************************************************
000200* QPLRES01 - AREA DE LINKAGE ENTRE SCMP1000 E SCMP1050          *
000300* SISTEMA DE COMPRAS DE MERCADO - MODULO DE ANALISE DE RFQ      *
000400*----------------------------------------------------------------
000500* Author: ANDRE RAFFUL                                          *
000600* Date: 09/06/2024                                               *
000700* Purpose: RESULTADO DA VALIDACAO DE FONTE APROVADA (QPL/QML)    *
000800*          DO FORNECEDOR INFORMADO NA COTACAO                    *
000900* Alteracoes: 09/06/2024 - A.RAFFUL - RCH-1199 - CRIACAO         *
001000******************************************************************
001100 01  QPLRES-PARAMETRO.
001200     05 QPLRES-QPL-REQUIRED              PIC X(01).
001300     05 QPLRES-COQC-REQUIRED             PIC X(01).
001400     05 QPLRES-CAI                       PIC X(01).
001500     05 QPLRES-ROLE                      PIC X(25).
001600     05 QPLRES-AUTH-DISTRIB              PIC X(01).
001700     05 QPLRES-MFR-TRACE                 PIC X(01).
001800*----------------------------------------------------------------
001900*    SAIDA: STATUS, MOTIVOS E FLAGS DE RISCO
002000*----------------------------------------------------------------
002100     05 QPLRES-STATUS                    PIC X(12).
002200         88 QPLRES-PASS                  VALUE "PASS".
002300         88 QPLRES-FAIL                  VALUE "FAIL".
002400         88 QPLRES-CONDITIONAL           VALUE "CONDITIONAL".
002500     05 QPLRES-REASON-COUNT              PIC 9(01) COMP.
002600     05 QPLRES-REASON-TABLE.
002700         10 QPLRES-REASON OCCURS 3 TIMES
002800                                 PIC X(60).
002900     05 QPLRES-RISK-FLAG-COUNT           PIC 9(01) COMP.
003000     05 QPLRES-RISK-FLAG-TABLE.
003100         10 QPLRES-RISK-FLAG OCCURS 2 TIMES
003200                                 PIC X(30).
003300     05 FILLER                           PIC X(10).
