000100******************************************************************
000200* PRCIN01 - LAYOUT DO REGISTRO DE ENTRADA PRICING-INPUT         *
000300* SISTEMA DE COMPRAS DE MERCADO - MODULO DE ANALISE DE RFQ      *
000400*----------------------------------------------------------------
000500* Author: ANDRE RAFFUL                                          *
000600* Date: 02/06/2024                                               *
000700* Purpose: LAYOUT DO ARQUIVO DE COTACAO DE PRECO POR RFQ         *
000800* Alteracoes: 02/06/2024 - A.RAFFUL - RCH-1190 - CRIACAO         *
000900******************************************************************
001000 01  PRICING-INPUT-REG.
001100     05 PRC-RFQ-NUMBER                   PIC X(20).
001200     05 PRC-QUANTITY                     PIC 9(07).
001300     05 PRC-UNIT-PRICE                   PIC S9(07)V99.
001400     05 PRC-TOTAL-PRICE                  PIC S9(09)V99.
001500     05 PRC-DELIVERY-DAYS                PIC 9(03).
001600     05 FILLER                           PIC X(05).
