000100******************************************************************
000200* SUPIN01 - LAYOUT DO REGISTRO DE ENTRADA SUPPLIER-INPUT        *
000300* SISTEMA DE COMPRAS DE MERCADO - MODULO DE ANALISE DE RFQ      *
000400*----------------------------------------------------------------
000500* Author: ANDRE RAFFUL                                          *
000600* Date: 02/06/2024                                               *
000700* Purpose: LAYOUT DO ARQUIVO DE FORNECEDORES POR RFQ (QPL/QML)   *
000800* Alteracoes: 02/06/2024 - A.RAFFUL - RCH-1190 - CRIACAO         *
000900******************************************************************
001000 01  SUPPLIER-INPUT-REG.
001100     05 SUP-RFQ-NUMBER                   PIC X(20).
001200     05 SUP-COMPANY-NAME                 PIC X(30).
001300     05 SUP-MANUFACTURER                 PIC X(30).
001400     05 SUP-DISTRIBUTOR                  PIC X(30).
001500     05 SUP-ROLE                         PIC X(25).
001600     05 SUP-AUTH-DISTRIB                 PIC X(01).
001700         88 SUP-AUTH-DISTRIB-SIM         VALUE "Y".
001800     05 SUP-MFR-TRACE                    PIC X(01).
001900         88 SUP-MFR-TRACE-SIM            VALUE "Y".
002000*----------------------------------------------------------------
002100*    EXIGENCIAS DO RFQ CORRESPONDENTE (COPIADAS NA EXTRACAO)
002200*----------------------------------------------------------------
002300     05 SUP-RFQ-REQUIREMENTS.
002400         10 SUP-QPL-REQUIRED             PIC X(01).
002500             88 SUP-QPL-REQUIRED-SIM     VALUE "Y".
002600         10 SUP-COQC-REQUIRED            PIC X(01).
002700             88 SUP-COQC-REQUIRED-SIM    VALUE "Y".
002800         10 SUP-CAI                      PIC X(01).
002900             88 SUP-CAI-SIM              VALUE "Y".
003000     05 FILLER                           PIC X(01).
