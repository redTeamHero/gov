000100******************************************************************
000200* RFQIN01 - LAYOUT DO REGISTRO DE ENTRADA RFQ-INPUT             *
000300* SISTEMA DE COMPRAS DE MERCADO - MODULO DE ANALISE DE RFQ      *
000400*----------------------------------------------------------------
000500* Author: ANDRE RAFFUL                                          *
000600* Date: 02/06/2024                                               *
000700* Purpose: LAYOUT DO ARQUIVO DE RFQ PRE-EXTRAIDO (DIBBS)         *
000800* Alteracoes: 02/06/2024 - A.RAFFUL - RCH-1190 - CRIACAO DO      *
000900*             LAYOUT PARA O NOVO MODULO DE ANALISE DE PROPOSTAS  *
001000*             14/06/2024 - A.RAFFUL - RCH-1204 - INCLUIDAS AS    *
001100*             FLAGS DE ADERENCIA A CLAUSULAS (COMPLIANCE)        *
001200******************************************************************
001300 01  RFQ-INPUT-REG.
001400     05 RFQ-NUMBER                       PIC X(20).
001500     05 RFQ-NSN                          PIC X(16).
001600     05 RFQ-QUANTITY                     PIC 9(07).
001700     05 RFQ-DELIVERY                     PIC X(30).
001800     05 RFQ-SET-ASIDE                    PIC X(30).
001900     05 RFQ-NAICS                        PIC X(06).
002000     05 RFQ-FOB                          PIC X(12).
002100     05 RFQ-INSP-ACCEPT                  PIC X(30).
002200     05 RFQ-AUTO-AWARD                   PIC X(01).
002300         88 RFQ-AUTO-AWARD-SIM           VALUE "Y".
002400         88 RFQ-AUTO-AWARD-NAO           VALUE "N".
002500     05 RFQ-BUYER-NAME                   PIC X(25).
002600     05 RFQ-BUYER-EMAIL                  PIC X(30).
002700     05 RFQ-BUYER-PHONE                  PIC X(15).
002800*----------------------------------------------------------------
002900*    FLAGS DE COMPLIANCE - DETECTADAS POR PALAVRA-CHAVE NO TEXTO
003000*    ORIGINAL DA SOLICITACAO (ETAPA ANTERIOR AO BATCH)
003100*----------------------------------------------------------------
003200     05 RFQ-COMPLIANCE-FLAGS.
003300         10 RFQ-FLAG-BUY-AMERICAN        PIC X(01).
003400             88 RFQ-FLAG-BUY-AMERICAN-ON VALUE "Y".
003500         10 RFQ-FLAG-BERRY               PIC X(01).
003600             88 RFQ-FLAG-BERRY-ON        VALUE "Y".
003700         10 RFQ-FLAG-DOMESTIC            PIC X(01).
003800             88 RFQ-FLAG-DOMESTIC-ON     VALUE "Y".
003900         10 RFQ-FLAG-ADDMFG              PIC X(01).
004000             88 RFQ-FLAG-ADDMFG-ON       VALUE "Y".
004100         10 RFQ-FLAG-PACKAGING           PIC X(01).
004200             88 RFQ-FLAG-PACKAGING-ON    VALUE "Y".
004300         10 RFQ-FLAG-CYBER               PIC X(01).
004400             88 RFQ-FLAG-CYBER-ON        VALUE "Y".
004500         10 RFQ-FLAG-HAZMAT              PIC X(01).
004600             88 RFQ-FLAG-HAZMAT-ON       VALUE "Y".
004700         10 RFQ-FLAG-FDT                 PIC X(01).
004800             88 RFQ-FLAG-FDT-ON          VALUE "Y".
004900*----------------------------------------------------------------
005000*    HISTORICO DE PRECOS DE ADJUDICACAO (MAIS ANTIGO -> RECENTE)
005100*----------------------------------------------------------------
005200     05 RFQ-PRICE-COUNT                  PIC 9(02).
005300     05 RFQ-PRICE-TABLE.
005400         10 RFQ-PRICE OCCURS 10 TIMES    PIC S9(07)V99.
005500     05 RFQ-PRICE-TABLE-R REDEFINES RFQ-PRICE-TABLE.
005600         10 RFQ-PRICE-X OCCURS 10 TIMES  PIC X(09).
005700*----------------------------------------------------------------
005800*    CAMPOS ABAIXO CHEGAM PRE-EXTRAIDOS DA MESMA FORMA QUE OS
005900*    DEMAIS DESTE REGISTRO. RFQ-COMPLIANCE-BLOCKER SINALIZA UMA
006000*    CLAUSULA IMPEDITIVA ENCONTRADA NO TEXTO ORIGINAL (RCH-1211).
006100*    RFQ-ADVISORY-DECISION E O PARECER DO CONSULTOR EXTERNO
006200*    (FORA DO ESCOPO DESTE BATCH - VIDE PROJETO RCH-1218) JA
006300*    RESOLVIDO EM BID/HOLD/SKIP ANTES DE CHEGAR AQUI.
006400*----------------------------------------------------------------
006500     05 RFQ-COMPLIANCE-BLOCKER           PIC X(01).
006600         88 RFQ-COMPLIANCE-BLOCKER-SIM   VALUE "Y".
006700     05 RFQ-ADVISORY-DECISION            PIC X(05).
006800     05 FILLER                           PIC X(05).
