000100******************************************************************
000200* CKLST01 - AREA DE LINKAGE ENTRE SCMP1000 E SCMP1020           *
000300* SISTEMA DE COMPRAS DE MERCADO - MODULO DE ANALISE DE RFQ      *
000400*----------------------------------------------------------------
000500* Author: ANDRE RAFFUL                                          *
000600* Date: 09/06/2024                                               *
000700* Purpose: CHECKLIST DE PERGUNTAS GERADO A PARTIR DOS RISCOS E   *
000800*          FLAGS DE COMPLIANCE DE UMA RFQ JA ANALISADA           *
000900* Alteracoes: 09/06/2024 - A.RAFFUL - RCH-1197 - CRIACAO         *
001000******************************************************************
001100 01  CKLST-PARAMETRO.
001200     05 CKLST-RFQ-NUMBER                 PIC X(20).
001300     05 CKLST-NSN                        PIC X(16).
001400*----------------------------------------------------------------
001500*    ENTRADA: RISCOS JA FILTRADOS (SEM A LINHA DE "NENHUM RISCO")
001600*----------------------------------------------------------------
001700     05 CKLST-RISK-COUNT                 PIC 9(02) COMP.
001800     05 CKLST-RISK-TABLE.
001900         10 CKLST-RISK-TEXT OCCURS 10 TIMES
002000                                 PIC X(60).
002100*----------------------------------------------------------------
002200*    ENTRADA: FLAGS DE COMPLIANCE (ORDEM FIXA DO LAYOUT DA RFQ)
002300*----------------------------------------------------------------
002400     05 CKLST-FLAGS.
002500         10 CKLST-FLAG-BUY-AMERICAN      PIC X(01).
002600         10 CKLST-FLAG-BERRY             PIC X(01).
002700         10 CKLST-FLAG-DOMESTIC          PIC X(01).
002800         10 CKLST-FLAG-ADDMFG            PIC X(01).
002900         10 CKLST-FLAG-PACKAGING         PIC X(01).
003000         10 CKLST-FLAG-CYBER             PIC X(01).
003100         10 CKLST-FLAG-HAZMAT            PIC X(01).
003200         10 CKLST-FLAG-FDT               PIC X(01).
003300     05 CKLST-FLAGS-R REDEFINES CKLST-FLAGS.
003400         10 CKLST-FLAG-TABLE OCCURS 8 TIMES
003500                                 PIC X(01).
003600*----------------------------------------------------------------
003700*    SAIDA: LINHA-RESUMO E TABELA DE ITENS DO CHECKLIST
003800*----------------------------------------------------------------
003900     05 CKLST-SUMMARY-LINE               PIC X(60).
004000     05 CKLST-ITEM-COUNT                 PIC 9(02) COMP.
004100     05 CKLST-ITEM-TABLE.
004200         10 CKLST-ITEM OCCURS 18 TIMES.
004300             15 CKLST-ITEM-ID            PIC X(20).
004400             15 CKLST-ITEM-CATEGORY      PIC X(12).
004500             15 CKLST-ITEM-QUESTION      PIC X(80).
004600     05 FILLER                           PIC X(10).
