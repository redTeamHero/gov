000100******************************************************************
000200* HOLDCK01 - AREA DE LINKAGE ENTRE SCMP1000 E SCMP1030          *
000300* SISTEMA DE COMPRAS DE MERCADO - MODULO DE ANALISE DE RFQ      *
000400*----------------------------------------------------------------
000500* Author: ANDRE RAFFUL                                          *
000600* Date: 09/06/2024                                               *
000700* Purpose: CHECKLIST DE PENDENCIAS BLOQUEANTES PARA DESTRAVAR    *
000800*          UMA DECISAO EM HOLD                                  *
000900* Alteracoes: 09/06/2024 - A.RAFFUL - RCH-1198 - CRIACAO         *
001000******************************************************************
001100 01  HOLDCK-PARAMETRO.
001200     05 HOLDCK-FINAL-DECISION            PIC X(05).
001300     05 HOLDCK-FLAG-CYBER                PIC X(01).
001400     05 HOLDCK-FLAGS-NAO-BLOQUEANTES.
001500         10 HOLDCK-FLAG-PACKAGING        PIC X(01).
001600         10 HOLDCK-FLAG-FDT              PIC X(01).
001700         10 HOLDCK-FLAG-HAZMAT           PIC X(01).
001800     05 HOLDCK-FLAGS-NAO-BLOQ-R
001900                 REDEFINES HOLDCK-FLAGS-NAO-BLOQUEANTES.
002000         10 HOLDCK-FLAG-NC OCCURS 3 TIMES
002100                                    PIC X(01).
002200*----------------------------------------------------------------
002300*    SAIDA: TABELA DE ITENS (NO MAXIMO 2 CYBER + 3 DEMAIS)
002400*----------------------------------------------------------------
002500     05 HOLDCK-ITEM-COUNT                PIC 9(02) COMP.
002600     05 HOLDCK-ITEM-TABLE.
002700         10 HOLDCK-ITEM OCCURS 5 TIMES.
002800             15 HOLDCK-ITEM-ID           PIC X(10).
002900             15 HOLDCK-ITEM-BLOCKING     PIC X(01).
003000                 88 HOLDCK-BLOCKING      VALUE "Y".
003100                 88 HOLDCK-NAO-BLOCKING  VALUE "N".
003200             15 HOLDCK-ITEM-CLAUSE       PIC X(40).
003300             15 HOLDCK-ITEM-QUESTION     PIC X(70).
003400     05 FILLER                           PIC X(08).
