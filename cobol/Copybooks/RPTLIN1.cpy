000100******************************************************************
000200* RPTLIN1 - LAYOUT DA LINHA DE IMPRESSAO DO RELATORIO DE RFQ    *
000300* SISTEMA DE COMPRAS DE MERCADO - MODULO DE ANALISE DE RFQ      *
000400*----------------------------------------------------------------
000500* Author: ANDRE RAFFUL                                          *
000600* Date: 02/06/2024                                               *
000700* Purpose: LINHA GENERICA DE 132 COLUNAS DO RELATORIO/DOCUMENTOS *
000800* Alteracoes: 02/06/2024 - A.RAFFUL - RCH-1190 - CRIACAO         *
000900******************************************************************
001000 01  REG-REPORT-LINE.
001100     05 REG-REPORT-TEXTO                 PIC X(120).
001200     05 FILLER                           PIC X(012).
