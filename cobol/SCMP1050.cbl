000100******************************************************************
000200* PROGRAM: SCMP1050                                             *
000300* Author: ANDRE RAFFUL                                          *
000400* Installation: COMPRAS DE MERCADO LTDA - CONTRATOS GOVERNAMEN- *
000500*               TAIS                                            *
000600* Purpose: VALIDA A FONTE APROVADA (QPL/QML) DE UM FORNECEDOR,   *
000700*          O CERTIFICADO DE CONFORMIDADE (COQC) E O ITEM DE      *
000800*          APLICACAO CRITICA (CAI) INFORMADOS NA COTACAO         *
000900* Security: USO INTERNO - CONTRATOS GOVERNAMENTAIS              *
001000*----------------------------------------------------------------
001100*    Alteracoes:
001200*    05/05/1991 - L.CARVALHO  - RCH-0102 - CRIACAO DA ROTINA DE   RCH-0102
001300*                 VALIDACAO DE FONTE HOMOLOGADA DE FORNECEDOR.    RCH-0102
001400*    11/08/1994 - R.FEALY     - RCH-0188 - INCLUIDA A CONDICAO    RCH-0188
001500*                 "AUTHORIZED DISTRIBUTOR ONLY" COMO EQUIVALENTE  RCH-0188
001600*                 A DISTRIBUIDOR AUTORIZADO.                      RCH-0188
001700*    25/01/1999 - T.ABRANTES  - RCH-0511 - VIRADA DO ANO 2000:    RCH-0511
001800*                 SEM CAMPOS DE DATA NESTA ROTINA - SEM IMPACTO.  RCH-0511
001900*    09/06/2024 - A.RAFFUL    - RCH-1199 - REESCRITA PARA O NOVO  RCH-1199
002000*                 MODULO DE ANALISE DE PROPOSTAS RFQ, INCLUINDO A RCH-1199
002100*                 REGRA DE COQC E O RISCO DE ITEM DE APLICACAO    RCH-1199
002200*                 CRITICA (CAI).                                  RCH-1199
002300*    21/06/2024 - A.RAFFUL    - RCH-1211 - SUBSCRITO DEVOLVIDO AO RCH-1211
002400*                 NIVEL 77 PADRAO DO DEPARTAMENTO.                RCH-1211
002500*    21/06/2024 - A.RAFFUL    - RCH-1214 - INCLUIDO FILLER DE     RCH-1214
002600*                 PADDING NOS GRUPOS RESERVADOS PARA A FUTURA     RCH-1214
002700*                 ROTINA DE AUDITORIA (WS-CONTADORES-QPL), NO     RCH-1214
002800*                 MESMO PADRAO DOS DEMAIS GRUPOS 01 DA ROTINA;    RCH-1214
002900*                 A VISAO DE STATUS EM 3 CARACTERES TAMBEM        RCH-1214
003000*                 GANHOU O MESMO PADDING NO GRUPO BASE.           RCH-1214
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300*-----------------------------------------------------------------
003400 PROGRAM-ID.    SCMP1050.
003500 AUTHOR.        ANDRE RAFFUL.
003600 INSTALLATION.  COMPRAS DE MERCADO LTDA.
003700 DATE-WRITTEN.  05 MAY 1991.
003800 DATE-COMPILED.
003900 SECURITY.      USO INTERNO - CONTRATOS GOVERNAMENTAIS.
004000*-----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200*-----------------------------------------------------------------
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*-----------------------------------------------------------------
004700 DATA DIVISION.
004800*-----------------------------------------------------------------
004900 WORKING-STORAGE SECTION.
005000*-----------------------------------------------------------------
005100*    SUBSCRITO DE USO GERAL - PADRAO 77 (RCH-1211)
005200 77  WS-SUBS                           PIC 9(02) COMP.
005300 01  WS-AUXILIARES.
005400     05  WS-ROLE-NORMALIZADO           PIC X(25).
005500     05  WS-ROLE-NORMALIZADO-R REDEFINES WS-ROLE-NORMALIZADO.
005600         10  WS-ROLE-CHAR              PIC X(01) OCCURS 25 TIMES.
005700     05  FILLER                        PIC X(05).
005800*----------------------------------------------------------------
005900*    CONTADORES DE RISCO EM GRUPO UNICO - VISAO ALTERNATIVA PARA
006000*    UMA FUTURA ROTINA DE AUDITORIA DE VALIDACOES QPL (RCH-1199)
006100*----------------------------------------------------------------
006200 01  WS-CONTADORES-QPL.
006300     05  WS-CONTA-REASON               PIC 9(01) COMP.
006400     05  WS-CONTA-RISK-FLAG            PIC 9(01) COMP.
006500     05  FILLER                        PIC X(02).
006600 01  WS-CONTADORES-QPL-R REDEFINES WS-CONTADORES-QPL.
006700     05  WS-CONTADOR-QPL OCCURS 2 TIMES PIC 9(01) COMP.
006800     05  FILLER                        PIC X(02).
006900*----------------------------------------------------------------
007000*    VISAO ALTERNATIVA DO STATUS RESULTANTE (3 BYTES + BRANCOS)
007100*    PARA COMPATIBILIDADE COM ROTINAS ANTIGAS DE 3 CARACTERES
007200*----------------------------------------------------------------
007300 01  WS-STATUS-BUFFER.
007400     05  WS-STATUS-BUFFER-DADOS        PIC X(09).
007500     05  FILLER                        PIC X(03).
007600 01  WS-STATUS-BUFFER-R REDEFINES WS-STATUS-BUFFER.
007700     05  WS-STATUS-3CHAR               PIC X(03).
007800     05  FILLER                        PIC X(09).
007900*-----------------------------------------------------------------
008000 LINKAGE SECTION.
008100*-----------------------------------------------------------------
008200 COPY QPLRES01.
008300*-----------------------------------------------------------------
008400*-----------------------------------------------------------------
008500 PROCEDURE DIVISION USING QPLRES-PARAMETRO.
008600*-----------------------------------------------------------------
008700 P100-INICIALIZA.
008800
008900     SET QPLRES-PASS                   TO TRUE.
009000     MOVE ZERO                         TO QPLRES-REASON-COUNT
009100                                           QPLRES-RISK-FLAG-COUNT.
009200     MOVE SPACES                       TO QPLRES-REASON-TABLE
009300                                           QPLRES-RISK-FLAG-TABLE.
009400
009500     MOVE QPLRES-ROLE                  TO WS-ROLE-NORMALIZADO.
009600     INSPECT WS-ROLE-NORMALIZADO
009700             REPLACING ALL "-" BY " ".
009800
009900     PERFORM P200-VERIFICA-CAI THRU P200-FIM.
010000
010100     IF QPLRES-QPL-REQUIRED = "Y"
010200         PERFORM P300-VERIFICA-QPL THRU P300-FIM
010300     END-IF.
010400
010500     IF QPLRES-COQC-REQUIRED = "Y"
010600         PERFORM P400-VERIFICA-COQC THRU P400-FIM
010700     END-IF.
010800
010900     GOBACK.
011000*-----------------------------------------------------------------
011100 P200-VERIFICA-CAI.
011200*
011300     IF QPLRES-CAI = "Y"
011400         ADD 1                         TO QPLRES-RISK-FLAG-COUNT
011500         MOVE "CRITICAL_APPLICATION_ITEM"
011600                                        TO QPLRES-RISK-FLAG
011700                                           (QPLRES-RISK-FLAG-COUNT)
011800     END-IF.
011900*
012000 P200-FIM.
012100*-----------------------------------------------------------------
012200 P300-VERIFICA-QPL.
012300*
012400     EVALUATE TRUE
012500         WHEN WS-ROLE-NORMALIZADO = "MANUFACTURER"
012600             CONTINUE
012700         WHEN WS-ROLE-NORMALIZADO = "AUTHORIZED DISTRIBUTOR"
012800             CONTINUE
012900         WHEN WS-ROLE-NORMALIZADO =
013000              "AUTHORIZED DISTRIBUTOR ONLY"
013100             CONTINUE
013200         WHEN WS-ROLE-NORMALIZADO = "DISTRIBUTOR"
013300              AND QPLRES-AUTH-DISTRIB = "Y"
013400             CONTINUE
013500         WHEN WS-ROLE-NORMALIZADO = "RESELLER"
013600             SET QPLRES-FAIL           TO TRUE
013700             MOVE 2                    TO QPLRES-REASON-COUNT
013800             MOVE "QPL/QML ITEM REQUIRES MANUFACTURER
013900-                 " AUTHORIZATION"     TO QPLRES-REASON (1)
014000             MOVE "SUPPLIER ROLE IS RESELLER"
014100                                        TO QPLRES-REASON (2)
014200         WHEN WS-ROLE-NORMALIZADO = "DISTRIBUTOR"
014300             SET QPLRES-FAIL           TO TRUE
014400             MOVE 2                    TO QPLRES-REASON-COUNT
014500             MOVE "QPL/QML ITEM REQUIRES MANUFACTURER
014600-                 " AUTHORIZATION"     TO QPLRES-REASON (1)
014700             MOVE "DISTRIBUTOR AUTHORIZATION IS NOT
014800-                 " DOCUMENTED"        TO QPLRES-REASON (2)
014900         WHEN OTHER
015000             SET QPLRES-CONDITIONAL    TO TRUE
015100             MOVE 2                    TO QPLRES-REASON-COUNT
015200             MOVE "QPL/QML ITEM REQUIRES MANUFACTURER OR
015300-                 " AUTHORIZED DISTRIBUTOR"
015400                                        TO QPLRES-REASON (1)
015500             MOVE "SUPPLIER AUTHORIZATION NOT DOCUMENTED"
015600                                        TO QPLRES-REASON (2)
015700     END-EVALUATE.
015800*
015900 P300-FIM.
016000*-----------------------------------------------------------------
016100 P400-VERIFICA-COQC.
016200*
016300*    A REGRA DE COQC SOBREPOE UM STATUS CONDITIONAL EVENTUALMENTE
016400*    JA GRAVADO PELA VALIDACAO QPL (RCH-1199); OS MOTIVOS DA
016500*    ETAPA ANTERIOR SAO DESCARTADOS, POIS O FAIL DE COQC E MAIS
016600*    SEVERO.
016700*
016800     IF QPLRES-MFR-TRACE NOT = "Y"
016900         SET QPLRES-FAIL               TO TRUE
017000         MOVE 1                        TO QPLRES-REASON-COUNT
017100         MOVE "COQC REQUIRED BUT MANUFACTURER TRACEABILITY IS
017200-            " NOT DOCUMENTED"         TO QPLRES-REASON (1)
017300     END-IF.
017400*
017500 P400-FIM.
017600 END PROGRAM SCMP1050.
